000100 identification division.
000200 program-id.    znring.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  22-08-96.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  ZNRING  --  WAFER SAMPLING WIZARD, ZONE_RING_N STRATEGY       *
001000*  DIVIDES THE WAFER INTO N CONCENTRIC ZONES OF EQUAL RADIAL     *
001100*  WIDTH, GIVES EACH ZONE A QUOTA PROPORTIONAL TO ITS ANNULUS    *
001200*  AREA, AND PICKS AN EVENLY STRIDED SUBSET OUT OF EACH ZONE IN  *
001300*  ITS OWN CANONICAL (UNROTATED) ANGLE ORDER.  THIS IS THE ONE   *
001400*  STRATEGY WITH NO OLDER MODULE BEHIND IT, SO IT IS WRITTEN     *
001500*  FRESH IN THE SAME PARAGRAPH-NAMING AND PERFORM/GO TO STYLE AS *
001600*  THE OTHER THREE STRATEGY MODULES, BORROWING THE RING-TABLE    *
001700*  REDEFINES HABIT FROM THE OLD MENU-POSITION TABLES.            *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000*  960822  TS  ORIGINAL LAYOUT (CR 4981, FOURTH STRATEGY ADDED   *CR4981  
002100*              TO THE WIZARD)                                   * CR4981  
002200*  981115  TS  ZONE SORT NOW USES A LOCAL RAW-RADIAN ANGLE - THE *CR5190  
002300*              ROTATED/DEGREE ANGLE OUT OF SMPSVC IS NOT         *CR5190  
002400*              COMPARABLE ACROSS THE 180/-180 SEAM (CR 5190)     *CR5190  
002500*  990204  TS  Y2K REVIEW - NO DATE FIELDS TOUCHED, N/A          *Y2K9902 
002600******************************************************************
002700 environment division.
002800 configuration section.
002900 source-computer.  ibm-at.
003000 object-computer.  ibm-at.
003100 special-names.
003200     class numeric-sign is "+" "-".
003300
003400 data division.
003500 working-storage section.
003600
003700 01  work-cnt.
003800     05  wk-dx                    pic s9(04) comp.
003900     05  wk-dy                    pic s9(04) comp.
004000     05  wk-max-ring              pic 9(04) comp.
004100     05  wk-ring-x                pic 9(04) comp.
004200     05  wk-ring-y                pic 9(04) comp.
004300     05  wk-temp-idx              pic 9(04) comp.
004400     05  wk-write-idx             pic 9(04) comp.
004500     05  wk-svc-function          pic x(02).
004600     05  filler                   pic x(01).
004700
004800******************************************************************
004900*  D1-WORK - RING COUNT AND TARGET RESOLUTION.  ZONE_RING_N HAS  *
005000*  NO RESOLVER CALL AND NO TARGET-POINTS OVERRIDE - THE WIZARD'S *
005100*  ORIGINAL MAX-POINTS/TOOL-MAX-POINTS CEILING APPLIES AS-IS.    *
005200******************************************************************
005300 01  d1-work.
005400     05  d1-num-rings             pic 9(02) comp.
005500     05  d1-target                pic 9(04) comp.
005600     05  d1-zone-width-mm         pic s9(05)v9(03) comp.
005700     05  filler                   pic x(01).
005800
005900******************************************************************
006000*  D-ZONE-TBL - ONE ENTRY PER RING, SUBSCRIPT K+1 HOLDS RING K.  *
006100*  AREA IS HELD AS (K+1) SQUARED MINUS K SQUARED - A RELATIVE    *
006200*  WEIGHT, NOT A TRUE MM-SQUARED FIGURE.                        *
006300******************************************************************
006400 01  d-zone-tbl.
006500     05  d-zone-entry occurs 10 times
006600                      indexed by d-zone-idx.
006700         10  d-zone-count             pic 9(04) comp.
006800         10  d-zone-area              pic 9(05) comp.
006900         10  d-zone-alloc             pic 9(04) comp.
007000         10  filler                   pic x(01).
007100 01  d-zone-totals.
007200     05  d-area-sum                pic 9(06) comp.
007300     05  d-alloc-sum               pic 9(04) comp.
007400     05  d-remaining                pic 9(04) comp.
007500     05  filler                   pic x(01).
007600 01  d-zone-totals-trace redefines d-zone-totals.
007700     05  tr-zt-bytes              pic x(13).
007800
007900******************************************************************
008000*  WK-RAW-ANGLE-TBL - PARALLEL TO WK-CAND-TABLE, ONE RAW-RADIAN  *
008100*  ANGLE PER CANDIDATE ROW, SAME SUBSCRIPT.                      *
008200******************************************************************
008300 01  wk-raw-angle-tbl.
008400     05  wk-raw-angle occurs 1500 times
008500                      pic s9(01)v9(06) comp.
008600
008700******************************************************************
008800*  RA-WORK - LOCAL RAW ATAN2 IN RADIANS, NO ROTATION, NO DEGREE  *
008900*  CONVERSION.  SAME QUADRANT-REDUCED POWER SERIES SMPSVC USES   *
009000*  FOR ITS OWN ANGLE CALC, CARRIED HERE BECAUSE THIS STRATEGY'S  *
009100*  SORT KEY IS THE ONE PLACE IN THE WIZARD THAT NEEDS RADIANS    *
009200*  INSTEAD OF DEGREES.                                           *
009300******************************************************************
009400 01  ra-work.
009500     05  ra-x                     pic s9(05)v9(03) comp.
009600     05  ra-y                     pic s9(05)v9(03) comp.
009700     05  ra-ratio                 pic s9(01)v9(06) comp.
009800     05  ra-term                  pic s9(01)v9(06) comp.
009900     05  ra-sum                   pic s9(01)v9(06) comp.
010000     05  ra-power                 pic s9(01)v9(06) comp.
010100     05  ra-sign                  pic 9(01) comp.
010200     05  ra-iter                  pic 9(02) comp.
010300     05  ra-result                pic s9(01)v9(06) comp.
010400     05  filler                   pic x(01).
010500 01  ra-work-trace redefines ra-work.
010600     05  tr-ra-bytes              pic x(27).
010700
010800******************************************************************
010900*  D-WORK-ROW - ONE ROW'S WORTH OF FIELDS WHEN A ZONE'S ROWS ARE *
011000*  COPIED OUT TO BE SORTED ON THEIR OWN, AND THE EXCHANGE-SORT   *
011100*  SWAP AREA FOR THAT COPY.                                      *
011200******************************************************************
011300 01  d-zone-work-tbl.
011400     05  d-zw-count               pic 9(04) comp.
011500     05  d-zw-entry occurs 1500 times
011600                    indexed by d-zw-idx.
011700         10  d-zw-die-x               pic s9(03) comp.
011800         10  d-zw-die-y               pic s9(03) comp.
011900         10  d-zw-x-mm                pic s9(05)v9(03) comp.
012000         10  d-zw-y-mm                pic s9(05)v9(03) comp.
012100         10  d-zw-dist-mm             pic s9(05)v9(03) comp.
012200         10  d-zw-raw-angle           pic s9(01)v9(06) comp.
012300         10  filler                   pic x(01).
012400
012500 01  d-zw-swap-buffer.
012600     05  d-zw-sw-die-x            pic s9(03) comp.
012700     05  d-zw-sw-die-y            pic s9(03) comp.
012800     05  d-zw-sw-x-mm             pic s9(05)v9(03) comp.
012900     05  d-zw-sw-y-mm             pic s9(05)v9(03) comp.
013000     05  d-zw-sw-dist-mm          pic s9(05)v9(03) comp.
013100     05  d-zw-sw-raw-angle        pic s9(01)v9(06) comp.
013200 01  d-zw-swap-trace redefines d-zw-swap-buffer.
013300     05  tr-zw-sw-bytes           pic x(21).
013400 01  d-zw-swap-flag               pic x(01).
013500     88  d-zw-swapped-occurred        value "Y".
013600     88  d-zw-no-swap                  value "N".
013700
013800******************************************************************
013900*  D-STRIDE-WORK - STRIDE-SELECT ARITHMETIC, SHARED ACROSS EVERY *
014000*  RING.                                                         *
014100******************************************************************
014200 01  d-stride-work.
014300     05  d-stride-value           pic s9(07)v9(04) comp.
014400     05  d-pick-idx               pic 9(04) comp.
014500     05  d-out-count               pic 9(04) comp.
014600     05  d-scan-idx                pic 9(04) comp.
014700     05  filler                   pic x(01).
014800
014900******************************************************************
015000*  D-OUTPUT-TBL - RING SELECTIONS ARE APPENDED HERE IN RING      *
015100*  ORDER, THEN MOVED BACK OVER WK-CAND-TABLE FOR THE CALL TO     *
015200*  SMPSVC'S CONSTRAINT-ENFORCEMENT ENTRY POINT.                  *
015300******************************************************************
015400 01  d-output-tbl.
015500     05  d-output-count           pic 9(04) comp.
015600     05  d-output-entry occurs 1500 times
015700                       indexed by d-output-idx.
015800         10  d-out-die-x              pic s9(03) comp.
015900         10  d-out-die-y              pic s9(03) comp.
016000         10  d-out-x-mm               pic s9(05)v9(03) comp.
016100         10  d-out-y-mm               pic s9(05)v9(03) comp.
016200         10  d-out-dist-mm            pic s9(05)v9(03) comp.
016300         10  d-out-zone               pic 9(02) comp.
016400         10  filler                   pic x(01).
016500
016600     copy wedtbl.
016700
016800 linkage section.
016900 01  ls-return-code                pic x(02).
017000     88  ls-ok                        value "OK".
017100     88  ls-rejected                  value "RJ".
017200 01  ls-error-code                 pic x(20).
017300
017400     copy wreqly.
017500     copy wcandly.
017600
017700 01  ls-numeric-parms.
017800     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
017900     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
018000     05  ls-rotation-offset       pic s9(03)v9(03) comp.
018100     05  ls-strategy-number       pic 9(01) comp.
018200     05  ls-target-requested      pic 9(04) comp.
018300     05  ls-target-resolved       pic 9(04) comp.
018400     05  ls-available-count       pic 9(04) comp.
018500     05  ls-output-count          pic 9(04) comp.
018600     05  filler                   pic x(01).
018700
018800 procedure division using ls-return-code
018900                          ls-error-code
019000                          wr-request-rec
019100                          wt-edl-table
019200                          wk-cand-table
019300                          ls-numeric-parms.
019400
019500 begin.
019600     move "OK" to ls-return-code.
019700     move spaces to ls-error-code.
019800
019900     perform d1 thru d1-exit.
020000     perform d2 thru d2-exit.
020100     perform d3 thru d3-exit.
020200     perform d4 thru d4-exit.
020300     perform d5 thru d5-exit.
020400
020500     goback.
020600
020700******************************************************************
020800*  D1 - RESOLVES THE RING COUNT (DEFAULT 3 WHEN NOT SUPPLIED -   *
020900*  THE RANGE ITSELF WAS ALREADY CHECKED BY SMPSVC'S VALIDATE-REQ *
021000*  BEFORE THIS PROGRAM WAS EVER CALLED) AND THE TARGET COUNT,    *
021100*  WHICH FOR THIS STRATEGY IS A STRAIGHT MIN WITH NO RESOLVER    *
021200*  AND NO TARGET-POINTS OVERRIDE.                                *
021300******************************************************************
021400 d1.
021500     if wr-num-rings > zero
021600        move wr-num-rings to d1-num-rings
021700     else
021800        move 3 to d1-num-rings
021900     end-if.
022000
022100     if wr-max-points < wr-tool-max-points
022200        move wr-max-points to d1-target
022300     else
022400        move wr-tool-max-points to d1-target
022500     end-if.
022600
022700     compute d1-zone-width-mm =
022800             ls-wafer-radius-mm / d1-num-rings.
022900
023000 d1-exit.
023100     exit.
023200
023300******************************************************************
023400*  D2 - CANDIDATE GENERATION AS U2 (FULL BOUNDING SQUARE,        *
023500*  COMPACTED TO THE WAFER RADIUS), MASK FILTER ONLY - THIS       *
023600*  STRATEGY IGNORES THE COMMON EDGE-EXCLUSION BAND AND THE       *
023700*  ROTATION OFFSET ENTIRELY - THEN ZONE CLASSIFICATION AND THE   *
023800*  LOCAL RAW-ANGLE CALC FOR EVERY SURVIVING ROW.                 *
023900******************************************************************
024000 d2.
024100     move zero to wk-cand-count.
024200
024300     compute wk-ring-x = ls-wafer-radius-mm / wr-die-pitch-x-mm.
024400     compute wk-ring-y = ls-wafer-radius-mm / wr-die-pitch-y-mm.
024500     add 1 to wk-ring-x.
024600     add 1 to wk-ring-y.
024700     if wk-ring-x > wk-ring-y
024800        move wk-ring-x to wk-max-ring
024900     else
025000        move wk-ring-y to wk-max-ring
025100     end-if.
025200
025300     compute wk-dy = wk-max-ring * -1.
025400
025500 d2-row-loop.
025600     if wk-dy > wk-max-ring go to d2-compact-setup.
025700     compute wk-dx = wk-max-ring * -1.
025800
025900 d2-col-loop.
026000     if wk-dx > wk-max-ring go to d2-row-next.
026100     if wk-cand-count < 1490
026200        perform d2-add-point
026300     end-if.
026400     add 1 to wk-dx.
026500     go to d2-col-loop.
026600
026700 d2-row-next.
026800     add 1 to wk-dy.
026900     go to d2-row-loop.
027000
027100 d2-add-point.
027200     add 1 to wk-cand-count.
027300     move wk-dx to wk-cand-die-x (wk-cand-count).
027400     move wk-dy to wk-cand-die-y (wk-cand-count).
027500     compute wk-cand-x-mm (wk-cand-count) =
027600             wk-dx * wr-die-pitch-x-mm.
027700     compute wk-cand-y-mm (wk-cand-count) =
027800             wk-dy * wr-die-pitch-y-mm.
027900     set wk-cand-kept (wk-cand-count) to true.
028000
028100 d2-compact-setup.
028200     move zero to ls-rotation-offset.
028300     move "04" to wk-svc-function.
028400     call "smpsvc" using wk-svc-function ls-return-code
028500                         ls-error-code wr-request-rec
028600                         wt-edl-table wk-cand-table
028700                         ls-numeric-parms.
028800
028900     move zero to wk-write-idx.
029000     move 1 to wk-temp-idx.
029100
029200 d2-compact-loop.
029300     if wk-temp-idx > wk-cand-count go to d2-compact-done.
029400     if wk-cand-dist-mm (wk-temp-idx) not > ls-wafer-radius-mm
029500        add 1 to wk-write-idx
029600        if wk-write-idx not = wk-temp-idx
029700           move wk-cand-entry (wk-temp-idx) to
029800                wk-cand-entry (wk-write-idx)
029900        end-if
030000     end-if.
030100     add 1 to wk-temp-idx.
030200     go to d2-compact-loop.
030300
030400 d2-compact-done.
030500     move wk-write-idx to wk-cand-count.
030600
030700     move "02" to wk-svc-function.
030800     call "smpsvc" using wk-svc-function ls-return-code
030900                         ls-error-code wr-request-rec
031000                         wt-edl-table wk-cand-table
031100                         ls-numeric-parms.
031200
031300     if ls-rejected go to d2-exit.
031400
031500     perform d2-classify thru d2-classify-exit
031600             varying wk-cand-idx from 1 by 1
031700             until wk-cand-idx > wk-cand-count.
031800
031900 d2-exit.
032000     exit.
032100
032200******************************************************************
032300*  D2-CLASSIFY - ONE ROW'S ZONE NUMBER AND RAW-RADIAN ANGLE.     *
032400*  ROWS THE MASK FILTER DROPPED STILL GET CLASSIFIED - THEY      *
032500*  SIMPLY NEVER GET COUNTED INTO A ZONE'S QUOTA BELOW.           *
032600******************************************************************
032700 d2-classify.
032800     compute wk-cand-zone (wk-cand-idx) =
032900             wk-cand-dist-mm (wk-cand-idx) / d1-zone-width-mm.
033000     if wk-cand-zone (wk-cand-idx) > d1-num-rings - 1
033100        compute wk-cand-zone (wk-cand-idx) = d1-num-rings - 1
033200     end-if.
033300
033400     move wk-cand-x-mm (wk-cand-idx) to ra-x.
033500     move wk-cand-y-mm (wk-cand-idx) to ra-y.
033600     perform d2-calc-rad thru d2-calc-rad-exit.
033700     move ra-result to wk-raw-angle (wk-cand-idx).
033800
033900 d2-classify-exit.
034000     exit.
034100
034200******************************************************************
034300*  D2-CALC-RAD - ATAN2(RA-Y, RA-X), LEFT IN RADIANS, NO ROTATION *
034400*  OFFSET AND NO DEGREE CONVERSION.  SAME QUADRANT-REDUCED       *
034500*  9-TERM ARCTAN SERIES AS SMPSVC'S CALC-ANGLE, JUST STOPPED     *
034600*  SHORT OF THE DEGREES STEP.                                    *
034700******************************************************************
034800 d2-calc-rad.
034900     if ra-x = zero and ra-y = zero
035000        move zero to ra-result
035100        go to d2-calc-rad-exit
035200     end-if.
035300
035400     if ra-y not < zero
035500        if ra-y > ra-x
035600           compute ra-ratio = ra-x / ra-y
035700           move 1 to ra-sign
035800        else
035900           if ra-x = zero
036000              move zero to ra-result
036100              go to d2-calc-rad-exit
036200           end-if
036300           compute ra-ratio = ra-y / ra-x
036400           move 2 to ra-sign
036500        end-if
036600     else
036700        if (ra-y * -1) > ra-x
036800           if ra-x = zero
036900              move zero to ra-result
037000              go to d2-calc-rad-exit
037100           end-if
037200           compute ra-ratio = ra-x / ra-y
037300           move 3 to ra-sign
037400        else
037500           compute ra-ratio = ra-y / ra-x
037600           move 4 to ra-sign
037700        end-if
037800     end-if.
037900
038000     move ra-ratio to ra-term.
038100     move ra-ratio to ra-sum.
038200     move ra-ratio to ra-power.
038300     move 1 to ra-iter.
038400
038500 d2-calc-rad-loop.
038600     add 2 to ra-iter.
038700     compute ra-power = ra-power * ra-ratio * ra-ratio.
038800     compute ra-term = ra-power / ra-iter.
038900     if (ra-iter / 4) = (ra-iter / 4) * 0 + (ra-iter / 4)
039000        subtract ra-term from ra-sum
039100     else
039200        add ra-term to ra-sum
039300     end-if.
039400     if ra-iter < 15 go to d2-calc-rad-loop.
039500
039600******************************************************************
039700*  RA-SUM IS NOW THE ARCTAN OF THE REDUCED RATIO, IN RADIANS.    *
039800*  MAP BACK BY QUADRANT USING RADIAN CONSTANTS - 1.570796 IS     *
039900*  PI OVER TWO, 4.712389 IS THREE PI OVER TWO, 6.283185 IS       *
040000*  TWO PI.                                                       *
040100******************************************************************
040200     evaluate ra-sign
040300        when 1 compute ra-result = 1.570796 - ra-sum
040400        when 2 compute ra-result = ra-sum
040500        when 3 compute ra-result = 4.712389 - ra-sum
040600        when 4 compute ra-result = 6.283185 + ra-sum
040700     end-evaluate.
040800
040900     if ra-result < 0
041000        add 6.283185 to ra-result.
041100     if ra-result >= 6.283185
041200        subtract 6.283185 from ra-result.
041300
041400 d2-calc-rad-exit.
041500     exit.
041600
041700******************************************************************
041800*  D3 - COUNTS THE SURVIVING (MASK-KEPT) ROWS PER ZONE, THEN     *
041900*  BUILDS THE AREA-PROPORTIONAL QUOTA TABLE, ZONE BY ZONE.       *
042000******************************************************************
042100 d3.
042200     move zero to d-area-sum.
042300     perform d3-init-zone thru d3-init-zone-exit
042400             varying d-zone-idx from 1 by 1
042500             until d-zone-idx > d1-num-rings.
042600
042700     move 1 to wk-cand-idx.
042800
042900 d3-count-loop.
043000     if wk-cand-idx > wk-cand-count go to d3-alloc-setup.
043100     if wk-cand-kept (wk-cand-idx)
043200        set d-zone-idx to wk-cand-zone (wk-cand-idx)
043300        set d-zone-idx up by 1
043400        add 1 to d-zone-count (d-zone-idx)
043500     end-if.
043600     set wk-cand-idx up by 1.
043700     go to d3-count-loop.
043800
043900 d3-alloc-setup.
044000     move zero to d-alloc-sum.
044100     perform d3-alloc-zone thru d3-alloc-zone-exit
044200             varying d-zone-idx from 1 by 1
044300             until d-zone-idx > d1-num-rings.
044400
044500******************************************************************
044600*  IF A ZONE GOT ZERO BY FLOOR DIVISION BUT HAS DIES, AND THE    *
044700*  TOTAL ALLOCATED IS STILL SHORT OF TARGET, GIVE IT ONE.        *
044800******************************************************************
044900     perform d3-floor-bump thru d3-floor-bump-exit
045000             varying d-zone-idx from 1 by 1
045100             until d-zone-idx > d1-num-rings.
045200
045300     compute d-remaining = d1-target - d-alloc-sum.
045400     if d-remaining > zero
045500        perform d3-distribute thru d3-distribute-exit
045600     end-if.
045700
045800 d3-exit.
045900     exit.
046000
046100 d3-init-zone.
046200     move zero to d-zone-count (d-zone-idx).
046300     move zero to d-zone-alloc (d-zone-idx).
046400     compute d-zone-area (d-zone-idx) =
046500             (d-zone-idx * d-zone-idx) -
046600             ((d-zone-idx - 1) * (d-zone-idx - 1)).
046700     add d-zone-area (d-zone-idx) to d-area-sum.
046800 d3-init-zone-exit.
046900     exit.
047000
047100 d3-alloc-zone.
047200     if d-area-sum = zero go to d3-alloc-zone-exit.
047300     compute d-zone-alloc (d-zone-idx) =
047400             (d1-target * d-zone-area (d-zone-idx)) / d-area-sum.
047500     if d-zone-alloc (d-zone-idx) > d-zone-count (d-zone-idx)
047600        move d-zone-count (d-zone-idx) to
047700             d-zone-alloc (d-zone-idx)
047800     end-if.
047900     add d-zone-alloc (d-zone-idx) to d-alloc-sum.
048000 d3-alloc-zone-exit.
048100     exit.
048200
048300 d3-floor-bump.
048400     if d-zone-alloc (d-zone-idx) = zero
048500        and d-zone-count (d-zone-idx) > zero
048600        and d-alloc-sum < d1-target
048700        move 1 to d-zone-alloc (d-zone-idx)
048800        add 1 to d-alloc-sum
048900     end-if.
049000 d3-floor-bump-exit.
049100     exit.
049200
049300******************************************************************
049400*  D3-DISTRIBUTE - REMAINING POINTS, OUTERMOST RING INWARD, ONE  *
049500*  EACH TO ANY RING STILL HOLDING MORE DIES THAN ITS QUOTA, AS   *
049600*  MANY PASSES AS IT TAKES UNTIL NONE ARE LEFT TO GIVE.          *
049700******************************************************************
049800 d3-distribute.
049900     move "Y" to d-zw-swap-flag.
050000
050100 d3-distribute-pass.
050200     if d-remaining = zero go to d3-distribute-exit.
050300     if d-zw-swap-flag = "N" go to d3-distribute-exit.
050400     move "N" to d-zw-swap-flag.
050500     set d-zone-idx to d1-num-rings.
050600
050700 d3-distribute-ring.
050800     if d-remaining = zero go to d3-distribute-exit.
050900     if d-zone-count (d-zone-idx) > d-zone-alloc (d-zone-idx)
051000        add 1 to d-zone-alloc (d-zone-idx)
051100        subtract 1 from d-remaining
051200        move "Y" to d-zw-swap-flag
051300     end-if.
051400     if d-zone-idx > 1
051500        set d-zone-idx down by 1
051600        go to d3-distribute-ring
051700     end-if.
051800     go to d3-distribute-pass.
051900
052000 d3-distribute-exit.
052100     exit.
052200
052300******************************************************************
052400*  D4 - WALKS THE ZONES OUTERMOST TO INNERMOST... NO - IN RING   *
052500*  ORDER 0 THRU N-1, INNERMOST ZONE FIRST, FOR THE FINAL         *
052600*  CONCATENATION; COPIES EACH ZONE'S KEPT ROWS OUT, SORTS THEM   *
052700*  CANONICALLY (DISTANCE, RAW ANGLE, X, Y), STRIDE-SELECTS THE   *
052800*  ZONE'S QUOTA, AND APPENDS THE RESULT TO D-OUTPUT-TBL.         *
052900******************************************************************
053000 d4.
053100     move zero to d-output-count.
053200     perform d4-one-zone thru d4-one-zone-exit
053300             varying d-zone-idx from 1 by 1
053400             until d-zone-idx > d1-num-rings.
053500
053600 d4-exit.
053700     exit.
053800
053900 d4-one-zone.
054000     move zero to d-zw-count.
054100     move 1 to wk-cand-idx.
054200
054300 d4-collect-loop.
054400     if wk-cand-idx > wk-cand-count go to d4-collect-done.
054500     if wk-cand-kept (wk-cand-idx)
054600        and (wk-cand-zone (wk-cand-idx) + 1) = d-zone-idx
054700        add 1 to d-zw-count
054800        move wk-cand-die-x (wk-cand-idx) to
054900             d-zw-die-x (d-zw-count)
055000        move wk-cand-die-y (wk-cand-idx) to
055100             d-zw-die-y (d-zw-count)
055200        move wk-cand-x-mm (wk-cand-idx) to
055300             d-zw-x-mm (d-zw-count)
055400        move wk-cand-y-mm (wk-cand-idx) to
055500             d-zw-y-mm (d-zw-count)
055600        move wk-cand-dist-mm (wk-cand-idx) to
055700             d-zw-dist-mm (d-zw-count)
055800        move wk-raw-angle (wk-cand-idx) to
055900             d-zw-raw-angle (d-zw-count)
056000     end-if.
056100     set wk-cand-idx up by 1.
056200     go to d4-collect-loop.
056300
056400 d4-collect-done.
056500     perform d4-sort-zone thru d4-sort-zone-exit.
056600     perform d4-stride-zone thru d4-stride-zone-exit.
056700
056800 d4-one-zone-exit.
056900     exit.
057000
057100******************************************************************
057200*  D4-SORT-ZONE - EXCHANGE SORT OF ONE ZONE'S ROWS, CANONICAL    *
057300*  KEY (DIST ASC, RAW ANGLE ASC, X ASC, Y ASC).                  *
057400******************************************************************
057500 d4-sort-zone.
057600     if d-zw-count < 2 go to d4-sort-zone-exit.
057700
057800 d4-sort-zone-pass.
057900     move "N" to d-zw-swap-flag.
058000     move 1 to wk-temp-idx.
058100
058200 d4-sort-zone-cmp.
058300     if wk-temp-idx >= d-zw-count go to d4-sort-zone-test.
058400
058500     if d-zw-dist-mm (wk-temp-idx) >
058600        d-zw-dist-mm (wk-temp-idx + 1)
058700        move "Y" to d-zw-swap-flag
058800     else
058900        if d-zw-dist-mm (wk-temp-idx) =
059000           d-zw-dist-mm (wk-temp-idx + 1)
059100           and d-zw-raw-angle (wk-temp-idx) >
059200               d-zw-raw-angle (wk-temp-idx + 1)
059300           move "Y" to d-zw-swap-flag
059400        else
059500           if d-zw-dist-mm (wk-temp-idx) =
059600              d-zw-dist-mm (wk-temp-idx + 1)
059700              and d-zw-raw-angle (wk-temp-idx) =
059800                  d-zw-raw-angle (wk-temp-idx + 1)
059900              and d-zw-die-x (wk-temp-idx) >
060000                  d-zw-die-x (wk-temp-idx + 1)
060100              move "Y" to d-zw-swap-flag
060200           else
060300              if d-zw-dist-mm (wk-temp-idx) =
060400                 d-zw-dist-mm (wk-temp-idx + 1)
060500                 and d-zw-raw-angle (wk-temp-idx) =
060600                     d-zw-raw-angle (wk-temp-idx + 1)
060700                 and d-zw-die-x (wk-temp-idx) =
060800                     d-zw-die-x (wk-temp-idx + 1)
060900                 and d-zw-die-y (wk-temp-idx) >
061000                     d-zw-die-y (wk-temp-idx + 1)
061100                 move "Y" to d-zw-swap-flag
061200              end-if
061300           end-if
061400        end-if
061500     end-if.
061600
061700     if d-zw-swap-flag = "Y"
061800        move d-zw-entry (wk-temp-idx)     to d-zw-swap-buffer
061900        move d-zw-entry (wk-temp-idx + 1) to
062000             d-zw-entry (wk-temp-idx)
062100        move d-zw-swap-buffer to d-zw-entry (wk-temp-idx + 1)
062200     end-if.
062300
062400     add 1 to wk-temp-idx.
062500     go to d4-sort-zone-cmp.
062600
062700 d4-sort-zone-test.
062800     if d-zw-swap-flag = "Y" go to d4-sort-zone-pass.
062900
063000 d4-sort-zone-exit.
063100     exit.
063200
063300******************************************************************
063400*  D4-STRIDE-ZONE - PICKS THE ZONE'S QUOTA, EVENLY SPACED, FROM  *
063500*  ITS SORTED ROWS, AND APPENDS THEM TO D-OUTPUT-TBL.            *
063600******************************************************************
063700 d4-stride-zone.
063800     move zero to d-out-count.
063900
064000     if d-zone-alloc (d-zone-idx) = zero
064100        or d-zw-count = zero
064200        go to d4-stride-zone-exit
064300     end-if.
064400
064500     if d-zone-alloc (d-zone-idx) >= d-zw-count
064600        perform d4-stride-take-all
064700        go to d4-stride-zone-exit
064800     end-if.
064900
065000     compute d-stride-value rounded =
065100             d-zw-count / d-zone-alloc (d-zone-idx).
065200     move zero to d-scan-idx.
065300
065400 d4-stride-pick-loop.
065500     if d-out-count >= d-zone-alloc (d-zone-idx)
065600        go to d4-stride-zone-exit.
065700
065800     compute d-pick-idx = (d-scan-idx * d-stride-value) + 1.
065900     if d-pick-idx > d-zw-count
066000        move d-zw-count to d-pick-idx
066100     end-if.
066200
066300     perform d4-append-one.
066400     add 1 to d-scan-idx.
066500     go to d4-stride-pick-loop.
066600
066700 d4-stride-zone-exit.
066800     exit.
066900
067000 d4-stride-take-all.
067100     move 1 to d-pick-idx.
067200
067300 d4-stride-take-all-loop.
067400     if d-pick-idx > d-zw-count go to d4-stride-take-all-exit.
067500     perform d4-append-one.
067600     add 1 to d-pick-idx.
067700     go to d4-stride-take-all-loop.
067800
067900 d4-stride-take-all-exit.
068000     exit.
068100
068200 d4-append-one.
068300     add 1 to d-out-count.
068400     add 1 to d-output-count.
068500     move d-zw-die-x (d-pick-idx) to
068600          d-out-die-x (d-output-count).
068700     move d-zw-die-y (d-pick-idx) to
068800          d-out-die-y (d-output-count).
068900     move d-zw-x-mm (d-pick-idx) to
069000          d-out-x-mm (d-output-count).
069100     move d-zw-y-mm (d-pick-idx) to
069200          d-out-y-mm (d-output-count).
069300     move d-zw-dist-mm (d-pick-idx) to
069400          d-out-dist-mm (d-output-count).
069500     compute d-out-zone (d-output-count) = d-zone-idx - 1.
069600
069700******************************************************************
069800*  D5 - MOVES THE CONCATENATED RING SELECTIONS BACK OVER THE     *
069900*  CANDIDATE TABLE, IN RING ORDER, AND HANDS OFF TO SMPSVC FOR   *
070000*  CONSTRAINT ENFORCEMENT.                                       *
070100******************************************************************
070200 d5.
070300     move d-output-count to wk-cand-count.
070400     move 1 to wk-temp-idx.
070500
070600 d5-copy-loop.
070700     if wk-temp-idx > d-output-count go to d5-copy-done.
070800     move d-out-die-x (wk-temp-idx) to
070900          wk-cand-die-x (wk-temp-idx).
071000     move d-out-die-y (wk-temp-idx) to
071100          wk-cand-die-y (wk-temp-idx).
071200     move d-out-x-mm (wk-temp-idx) to
071300          wk-cand-x-mm (wk-temp-idx).
071400     move d-out-y-mm (wk-temp-idx) to
071500          wk-cand-y-mm (wk-temp-idx).
071600     move d-out-dist-mm (wk-temp-idx) to
071700          wk-cand-dist-mm (wk-temp-idx).
071800     move d-out-zone (wk-temp-idx) to
071900          wk-cand-zone (wk-temp-idx).
072000     set wk-cand-kept (wk-temp-idx) to true.
072100     add 1 to wk-temp-idx.
072200     go to d5-copy-loop.
072300
072400 d5-copy-done.
072500     move d-output-count to ls-available-count.
072600     move d-output-count to ls-target-resolved.
072700
072800     move "06" to wk-svc-function.
072900     call "smpsvc" using wk-svc-function ls-return-code
073000                         ls-error-code wr-request-rec
073100                         wt-edl-table wk-cand-table
073200                         ls-numeric-parms.
073300
073400 d5-exit.
073500     exit.

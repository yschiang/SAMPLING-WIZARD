000100 identification division.
000200 program-id.    smpsvc.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  04-06-91.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  SMPSVC  --  WAFER SAMPLING WIZARD, COMMON SELECTION SERVICES  *
001000*  MODULE.  ONE ENTRY POINT, DISPATCHED ON LS-FUNCTION-CODE,     *
001100*  CALLED BY WAFDRV AND BY EACH OF THE FOUR STRATEGY MODULES     *
001200*  (CTREDG/EDGONY/GRDUNI/ZNRING) SO THE VALIDATION, MASKING,     *
001300*  ROTATION AND CONSTRAINT RULES LIVE IN EXACTLY ONE PLACE.      *
001400*                                                                *
001500*  THIS MODULE REPLACES THE OLD PEL02 CUSTOMER-FILE/PRINT-FILE   *
001600*  MAINTENANCE PROGRAM.  ITS READ-NEXT-THE-INDEX-TABLE AND       *
001700*  EVALUATE-ON-A-CODE HABITS SURVIVE; THE AGORES/PELATES/WORD    *
001800*  FILE HANDLING DOES NOT - THIS MODULE OWNS NO FILES OF ITS     *
001900*  OWN, IT WORKS ENTIRELY ON THE CALLER'S TABLES.                *
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*  910604  TS  ORIGINAL - VALIDATE-REQ, MASK-FILTER ONLY         *ORIG    
002300*  911030  TS  ADDED EDGE-FILTER (EDGE-EXCL-MM BAND)             *
002400*  930117  TS  ADDED ROTATE-ANGLE, TARGET-RESOLVE                *
002500*  951203  TS  ADDED CONSTRAIN-N, WR-NUM-RINGS CHECK (CR 4417)   *CR4417  
002600*  960822  TS  CALC-ANGLE REWRITTEN - OLD SERIES DIVERGED PAST   *
002700*              80 DEGREES, REPLACED WITH QUADRANT-SAFE VERSION  *
002800*  981115  TS  BINSEARCH-EDL SPED UP, WAS LINEAR (CR 5190)       *CR5190  
002900*  990204  TS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS MODULE,   *Y2K9902 
003000*              N/A, SIGNED OFF BY TS                             *Y2K9902 
003100*  010308  TS  TIDIED THE DEFAULT-TARGET-TABLE BANNER COMMENT    *CR6044  
003200*              WORDING, NO DATA OR LOGIC CHANGE (CR 6044)        *CR6044  
003300******************************************************************
003400 environment division.
003500 configuration section.
003600 source-computer.  ibm-at.
003700 object-computer.  ibm-at.
003800 special-names.
003900     class numeric-sign is "+" "-".
004000
004100 data division.
004200 working-storage section.
004300
004400******************************************************************
004500*  WORK-CNT IS THE SHOP'S GENERAL-PURPOSE BINARY COUNTER BLOCK.  *
004600******************************************************************
004700 01  work-cnt.
004800     05  wk-i                     pic 9(04) comp.
004900     05  wk-j                     pic 9(04) comp.
005000     05  wk-k                     pic 9(04) comp.
005100     05  wk-lo                    pic 9(04) comp.
005200     05  wk-hi                    pic 9(04) comp.
005300     05  wk-mid                   pic 9(04) comp.
005400     05  wk-swap-flag             pic x(01).
005500         88  wk-swapped               value "Y".
005600         88  wk-not-swapped           value "N".
005700     05  filler                   pic x(01).
005800
005900******************************************************************
006000*  CALC-SQRT / CALC-ANGLE SCRATCH - NO INTRINSIC FUNCTIONS ARE   *
006100*  AVAILABLE ON THIS COMPILER, SO SQUARE ROOT IS NEWTON'S METHOD *
006200*  AND ARCTANGENT IS A QUADRANT-REDUCED POWER SERIES, BOTH OF    *
006300*  WHICH WE HAVE CARRIED SINCE THE CONST01 DAYS.                 *
006400******************************************************************
006500 01  sqrt-work.
006600     05  sq-input                 pic s9(07)v9(05) comp.
006700     05  sq-guess                 pic s9(07)v9(05) comp.
006800     05  sq-prev-guess            pic s9(07)v9(05) comp.
006900     05  sq-iter                  pic 9(02) comp.
007000     05  sq-result                pic s9(07)v9(05) comp.
007100     05  filler                   pic x(01).
007200 01  sqrt-trace redefines sqrt-work.
007300     05  tr-sq-bytes              pic x(21).
007400
007500 01  angle-work.
007600     05  an-x                     pic s9(05)v9(03) comp.
007700     05  an-y                     pic s9(05)v9(03) comp.
007800     05  an-ratio                 pic s9(03)v9(06) comp.
007900     05  an-term                  pic s9(03)v9(06) comp.
008000     05  an-sum                   pic s9(03)v9(06) comp.
008100     05  an-power                 pic s9(03)v9(06) comp.
008200     05  an-sign                  pic s9(01) comp.
008300     05  an-result-deg            pic s9(03)v9(03) comp.
008400     05  an-iter                  pic 9(02) comp.
008500     05  filler                   pic x(01).
008600 01  angle-trace redefines angle-work.
008700     05  tr-an-bytes              pic x(30).
008800
008900******************************************************************
009000*  DEFAULT TARGET-POINT TABLE, ONE ENTRY PER STRATEGY, ORDER     *
009100*  CE/EO/GU/ZR/UNKNOWN - REDEFINED AS A FLAT TABLE SO THE LOOKUP *
009200*  IN TARGET-RESOLVE IS A SUBSCRIPT AGAINST DT-DEFAULT, NOT FOUR *
009300*  SEPARATE IFS ON THE STRATEGY CODE.                            *
009400******************************************************************
009500 01  default-target-values.
009600     05  filler                   pic 9(04) value 0020.
009700     05  filler                   pic 9(04) value 0015.
009800     05  filler                   pic 9(04) value 0030.
009900     05  filler                   pic 9(04) value 0025.
010000     05  filler                   pic 9(04) value 0020.
010100 01  default-target-table redefines default-target-values.
010200     05  dt-default               pic 9(04) occurs 5 times.
010300******************************************************************
010400*  1=CENTER_EDGE 2=EDGE_ONLY 3=GRID_UNIFORM 4=ZONE_RING_N 5=OTHER*
010500******************************************************************
010600
010700 copy wedtbl.
010800 copy wcandly.
010900
011000 linkage section.
011100 01  ls-function-code             pic x(02).
011200     88  ls-fn-validate               value "01".
011300     88  ls-fn-mask-filter            value "02".
011400     88  ls-fn-edge-filter            value "03".
011500     88  ls-fn-rotate-angle           value "04".
011600     88  ls-fn-target-resolve         value "05".
011700     88  ls-fn-constrain              value "06".
011800 01  ls-return-code                pic x(02).
011900     88  ls-ok                        value "OK".
012000     88  ls-rejected                  value "RJ".
012100 01  ls-error-code                 pic x(20).
012200
012300     copy wreqly.
012400
012500 01  ls-numeric-parms.
012600     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
012700     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
012800     05  ls-rotation-offset       pic s9(03)v9(03) comp.
012900     05  ls-strategy-number       pic 9(01) comp.
013000     05  ls-target-requested      pic 9(04) comp.
013100     05  ls-target-resolved       pic 9(04) comp.
013200     05  ls-available-count       pic 9(04) comp.
013300     05  ls-output-count          pic 9(04) comp.
013400     05  filler                   pic x(01).
013500
013600 procedure division using ls-function-code
013700                          ls-return-code
013800                          ls-error-code
013900                          wr-request-rec
014000                          wt-edl-table
014100                          wk-cand-table
014200                          ls-numeric-parms.
014300
014400 begin.
014500     move "OK" to ls-return-code.
014600     move spaces to ls-error-code.
014700
014800     evaluate true
014900        when ls-fn-validate       perform validate-req
015000                                        thru validate-req-exit
015100        when ls-fn-mask-filter    perform mask-filter
015200                                        thru mask-filter-exit
015300        when ls-fn-edge-filter    perform edge-filter
015400                                        thru edge-filter-exit
015500        when ls-fn-rotate-angle   perform rotate-angle
015600                                        thru rotate-angle-exit
015700        when ls-fn-target-resolve perform target-resolve
015800                                        thru target-resolve-exit
015900        when ls-fn-constrain      perform constrain-n
016000                                        thru constrain-n-exit
016100        when other
016200           move "RJ" to ls-return-code
016300           move "INVALID_SVC_FUNCTION" to ls-error-code
016400     end-evaluate.
016500
016600     goback.
016700
016800******************************************************************
016900*  VALIDATE-REQ - REQUEST VALIDATION RULES, FIRST FAILURE WINS.  *
017000******************************************************************
017100 validate-req.
017200     if wr-wafer-size-mm not > zero
017300        move "RJ" to ls-return-code
017400        move "INVALID_WAFER_SPEC" to ls-error-code
017500        go to validate-req-exit
017600     end-if.
017700
017800     if wr-die-pitch-x-mm not > zero
017900        or wr-die-pitch-y-mm not > zero
018000        move "RJ" to ls-return-code
018100        move "INVALID_WAFER_SPEC" to ls-error-code
018200        go to validate-req-exit
018300     end-if.
018400
018500     if wr-min-points < zero
018600        move "RJ" to ls-return-code
018700        move "INVALID_CONSTRAINTS" to ls-error-code
018800        go to validate-req-exit
018900     end-if.
019000
019100     if wr-max-points < wr-min-points
019200        move "RJ" to ls-return-code
019300        move "INVALID_CONSTRAINTS" to ls-error-code
019400        go to validate-req-exit
019500     end-if.
019600
019700     if wr-tool-max-points < 1
019800        move "RJ" to ls-return-code
019900        move "INVALID_CONSTRAINTS" to ls-error-code
020000        go to validate-req-exit
020100     end-if.
020200
020300     evaluate true
020400        when wr-strat-center-edge
020500           if not wr-ce-is-allowed
020600              move "RJ" to ls-return-code
020700              move "DISALLOWED_STRATEGY" to ls-error-code
020800           end-if
020900        when wr-strat-edge-only
021000           if not wr-eo-is-allowed
021100              move "RJ" to ls-return-code
021200              move "DISALLOWED_STRATEGY" to ls-error-code
021300           end-if
021400        when wr-strat-grid-uniform
021500           if not wr-gu-is-allowed
021600              move "RJ" to ls-return-code
021700              move "DISALLOWED_STRATEGY" to ls-error-code
021800           end-if
021900        when wr-strat-zone-ring-n
022000           if not wr-zr-is-allowed
022100              move "RJ" to ls-return-code
022200              move "DISALLOWED_STRATEGY" to ls-error-code
022300           end-if
022400        when other
022500           move "RJ" to ls-return-code
022600           move "INVALID_STRATEGY" to ls-error-code
022700     end-evaluate.
022800     if ls-rejected go to validate-req-exit.
022900
023000     compute ls-wafer-radius-mm rounded =
023100             wr-wafer-size-mm / 2.
023200
023300     if wr-edge-excl-mm > zero
023400        and wr-edge-excl-mm >= ls-wafer-radius-mm
023500        move "RJ" to ls-return-code
023600        move "INVALID_STRATEGY_CONFIG" to ls-error-code
023700        go to validate-req-exit
023800     end-if.
023900
024000     if wr-strat-zone-ring-n
024100        if wr-num-rings > zero
024200           and (wr-num-rings < 1 or wr-num-rings > 10)
024300           move "RJ" to ls-return-code
024400           move "INVALID_CONSTRAINTS" to ls-error-code
024500        end-if
024600     end-if.
024700
024800 validate-req-exit.
024900     exit.
025000
025100******************************************************************
025200*  MASK-FILTER - VALID-DIE-MASK FILTER.  "EE" KEEPS DIES WITHIN  *
025300*  WITHIN THE VALID RADIUS, "EL" KEEPS ONLY DIES ON THE EXPLICIT *
025400*  LIST (EMPTY LIST = KEEP ALL), ANY OTHER MASK TYPE KEEPS ALL.  *
025500*  ORDER OF WK-CAND-TABLE IS NEVER DISTURBED HERE - ONLY THE     *
025600*  KEEP FLAG PER ROW CHANGES.                                    *
025700******************************************************************
025800 mask-filter.
025900     set wk-cand-idx to 1.
026000
026100 mask-filter-loop.
026200     if wk-cand-idx > wk-cand-count go to mask-filter-exit.
026300
026400     evaluate true
026500        when wr-mask-is-edge-excl
026600           compute sq-input =
026700              (wk-cand-x-mm (wk-cand-idx) *
026800               wk-cand-x-mm (wk-cand-idx)) +
026900              (wk-cand-y-mm (wk-cand-idx) *
027000               wk-cand-y-mm (wk-cand-idx))
027100           perform calc-sqrt thru calc-sqrt-exit
027200           if sq-result not > wr-mask-radius-mm
027300              set wk-cand-kept (wk-cand-idx) to true
027400           else
027500              set wk-cand-dropped (wk-cand-idx) to true
027600           end-if
027700        when wr-mask-is-explicit
027800           if wt-edl-count = zero
027900              set wk-cand-kept (wk-cand-idx) to true
028000           else
028100              perform binsearch-edl thru binsearch-edl-exit
028200              if wk-swapped
028300                 set wk-cand-kept (wk-cand-idx) to true
028400              else
028500                 set wk-cand-dropped (wk-cand-idx) to true
028600              end-if
028700           end-if
028800        when other
028900           set wk-cand-kept (wk-cand-idx) to true
029000     end-evaluate.
029100
029200     set wk-cand-idx up by 1.
029300     go to mask-filter-loop.
029400
029500 mask-filter-exit.
029600     exit.
029700
029800******************************************************************
029900*  BINSEARCH-EDL - BINARY SEARCH OF THE SORTED EXPLICIT-DIE-LIST *
030000*  TABLE FOR THE CURRENT CANDIDATE.  USES WK-SWAP-FLAG AS A      *
030100*  FOUND/NOT-FOUND SWITCH SO IT CAN BE PERFORMED IN-LINE.        *
030200******************************************************************
030300 binsearch-edl.
030400     move 1 to wk-lo.
030500     move wt-edl-count to wk-hi.
030600     set wk-not-swapped to true.
030700
030800 binsearch-edl-loop.
030900     if wk-lo > wk-hi go to binsearch-edl-exit.
031000
031100     compute wk-mid = (wk-lo + wk-hi) / 2.
031200
031300     if wt-edl-die-x (wk-mid) = wk-cand-die-x (wk-cand-idx)
031400        and wt-edl-die-y (wk-mid) = wk-cand-die-y (wk-cand-idx)
031500        set wk-swapped to true
031600        go to binsearch-edl-exit
031700     end-if.
031800
031900     if wt-edl-die-x (wk-mid) < wk-cand-die-x (wk-cand-idx)
032000        or (wt-edl-die-x (wk-mid) = wk-cand-die-x (wk-cand-idx)
032100            and wt-edl-die-y (wk-mid) <
032200                wk-cand-die-y (wk-cand-idx))
032300        compute wk-lo = wk-mid + 1
032400     else
032500        compute wk-hi = wk-mid - 1
032600     end-if.
032700
032800     go to binsearch-edl-loop.
032900
033000 binsearch-edl-exit.
033100     exit.
033200
033300******************************************************************
033400*  EDGE-FILTER - ADDITIONAL EDGE EXCLUSION BAND, APPLIED AFTER   *
033500*  AFTER THE MASK FILTER.  BAND <= 0 MEANS KEEP EVERYTHING.      *
033600******************************************************************
033700 edge-filter.
033800     if ls-edge-excl-mm not > zero go to edge-filter-exit.
033900
034000     set wk-cand-idx to 1.
034100
034200 edge-filter-loop.
034300     if wk-cand-idx > wk-cand-count go to edge-filter-exit.
034400
034500     if wk-cand-kept (wk-cand-idx)
034600        compute sq-input =
034700           (wk-cand-x-mm (wk-cand-idx) *
034800            wk-cand-x-mm (wk-cand-idx)) +
034900           (wk-cand-y-mm (wk-cand-idx) *
035000            wk-cand-y-mm (wk-cand-idx))
035100        perform calc-sqrt thru calc-sqrt-exit
035200        move sq-result to wk-cand-dist-mm (wk-cand-idx)
035300        if sq-result > (ls-wafer-radius-mm - ls-edge-excl-mm)
035400           set wk-cand-dropped (wk-cand-idx) to true
035500        end-if
035600     end-if.
035700
035800     set wk-cand-idx up by 1.
035900     go to edge-filter-loop.
036000
036100 edge-filter-exit.
036200     exit.
036300
036400******************************************************************
036500*  ROTATE-ANGLE - FILLS IN DIST-MM, ANGLE-DEG AND RANGLE-DEG FOR *
036600*  EVERY ROW (KEPT OR NOT - THE STRATEGY MODULES SORT ON THESE   *
036700*  BEFORE THEY DROP THE UNKEPT ROWS).  ROTATION-OFFSET IS ADDED  *
036800*  TO THE ORDERING ANGLE ONLY.                                   *
036900******************************************************************
037000 rotate-angle.
037100     set wk-cand-idx to 1.
037200
037300 rotate-angle-loop.
037400     if wk-cand-idx > wk-cand-count go to rotate-angle-exit.
037500
037600     compute sq-input =
037700        (wk-cand-x-mm (wk-cand-idx) *
037800         wk-cand-x-mm (wk-cand-idx)) +
037900        (wk-cand-y-mm (wk-cand-idx) *
038000         wk-cand-y-mm (wk-cand-idx)).
038100     perform calc-sqrt thru calc-sqrt-exit.
038200     move sq-result to wk-cand-dist-mm (wk-cand-idx).
038300
038400     move wk-cand-x-mm (wk-cand-idx) to an-x.
038500     move wk-cand-y-mm (wk-cand-idx) to an-y.
038600     perform calc-angle thru calc-angle-exit.
038700     move an-result-deg to wk-cand-angle-deg (wk-cand-idx).
038800
038900     compute wk-cand-rangle-deg (wk-cand-idx) =
039000             an-result-deg + ls-rotation-offset.
039100     if wk-cand-rangle-deg (wk-cand-idx) >= 360
039200        compute wk-cand-rangle-deg (wk-cand-idx) =
039300                wk-cand-rangle-deg (wk-cand-idx) - 360
039400     end-if.
039500     if wk-cand-rangle-deg (wk-cand-idx) < 0
039600        compute wk-cand-rangle-deg (wk-cand-idx) =
039700                wk-cand-rangle-deg (wk-cand-idx) + 360
039800     end-if.
039900
040000     set wk-cand-idx up by 1.
040100     go to rotate-angle-loop.
040200
040300 rotate-angle-exit.
040400     exit.
040500
040600******************************************************************
040700*  TARGET-RESOLVE - TARGET POINT COUNT RESOLVER (USED BY         *
040800*  EDGONY AND GRDUNI ONLY - CTREDG USES ITS OWN SIMPLE MIN AND   *
040900*  ZNRING DOES NOT USE A RESOLVER AT ALL).                       *
041000******************************************************************
041100 target-resolve.
041200     if ls-target-requested > zero
041300        move ls-target-requested to ls-target-resolved
041400     else
041500        move dt-default (ls-strategy-number) to ls-target-resolved
041600     end-if.
041700
041800     if ls-target-resolved > wr-max-points
041900        move wr-max-points to ls-target-resolved
042000     end-if.
042100     if ls-target-resolved > wr-tool-max-points
042200        move wr-tool-max-points to ls-target-resolved
042300     end-if.
042400     if ls-target-resolved < wr-min-points
042500        move wr-min-points to ls-target-resolved
042600     end-if.
042700
042800 target-resolve-exit.
042900     exit.
043000
043100******************************************************************
043200*  CONSTRAIN-N - CONSTRAINT ENFORCEMENT.  LS-AVAILABLE-COUNT     *
043300*  COUNT MUST ALREADY HOLD THE FILTERED (AND, FOR GRDUNI/ZNRING, *
043400*  STRIDE-SELECTED) CANDIDATE COUNT WHEN THIS IS CALLED.         *
043500******************************************************************
043600 constrain-n.
043700     if ls-available-count < wr-min-points
043800        move "RJ" to ls-return-code
043900        move "CANNOT_MEET_MIN_POINTS" to ls-error-code
044000        go to constrain-n-exit
044100     end-if.
044200
044300     if ls-target-resolved < ls-available-count
044400        move ls-target-resolved to ls-output-count
044500     else
044600        move ls-available-count to ls-output-count
044700     end-if.
044800     if ls-output-count < wr-min-points
044900        move wr-min-points to ls-output-count
045000     end-if.
045100
045200 constrain-n-exit.
045300     exit.
045400
045500******************************************************************
045600*  CALC-SQRT - NEWTON'S METHOD, 12 ITERATIONS.  SQ-INPUT IS      *
045700*  ALWAYS A SUM OF SQUARES HERE SO IT IS NEVER NEGATIVE.         *
045800******************************************************************
045900 calc-sqrt.
046000     if sq-input = zero
046100        move zero to sq-result
046200        go to calc-sqrt-exit
046300     end-if.
046400
046500     compute sq-guess = sq-input / 2.
046600     if sq-guess = zero move 1 to sq-guess.
046700     move zero to sq-iter.
046800
046900 calc-sqrt-loop.
047000     add 1 to sq-iter.
047100     move sq-guess to sq-prev-guess.
047200     compute sq-guess rounded =
047300             (sq-guess + (sq-input / sq-guess)) / 2.
047400
047500     if sq-iter < 12 go to calc-sqrt-loop.
047600
047700     move sq-guess to sq-result.
047800
047900 calc-sqrt-exit.
048000     exit.
048100
048200******************************************************************
048300*  CALC-ANGLE - ATAN2(AN-Y, AN-X) IN DEGREES, NORMALISED TO      *
048400*  0 THRU 359.999, BY QUADRANT REDUCTION AND A 9-TERM ARCTAN     *
048500*  POWER SERIES ON THE REDUCED RATIO (|RATIO| <= 1 ALWAYS AFTER  *
048600*  REDUCTION, WHERE THE SERIES CONVERGES CLEANLY).  THIS IS THE  *
048700*  REPLACEMENT FOR THE OLD SHORT SERIES THAT BLEW UP PAST 80     *
048800*  DEGREES (CR 4981).                                            *CR4981  
048900******************************************************************
049000 calc-angle.
049100     if an-x = zero and an-y = zero
049200        move zero to an-result-deg
049300        go to calc-angle-exit
049400     end-if.
049500
049600     if an-y not < zero
049700        if an-y > an-x
049800           compute an-ratio = an-x / an-y
049900           move 1 to an-sign
050000        else
050100           if an-x = zero
050200              move zero to an-result-deg
050300              go to calc-angle-exit
050400           end-if
050500           compute an-ratio = an-y / an-x
050600           move 2 to an-sign
050700        end-if
050800     else
050900        if (an-y * -1) > an-x
051000           if an-x = zero
051100              move zero to an-result-deg
051200              go to calc-angle-exit
051300           end-if
051400           compute an-ratio = an-x / an-y
051500           move 3 to an-sign
051600        else
051700           compute an-ratio = an-y / an-x
051800           move 4 to an-sign
051900        end-if
052000     end-if.
052100
052200     move an-ratio to an-term.
052300     move an-ratio to an-sum.
052400     move an-ratio to an-power.
052500     move 1 to an-iter.
052600
052700 calc-angle-loop.
052800     add 2 to an-iter.
052900     compute an-power = an-power * an-ratio * an-ratio.
053000     compute an-term = an-power / an-iter.
053100     if (an-iter / 4) = (an-iter / 4) * 0 + (an-iter / 4)
053200        subtract an-term from an-sum
053300     else
053400        add an-term to an-sum
053500     end-if.
053600     if an-iter < 15 go to calc-angle-loop.
053700
053800******************************************************************
053900*  AN-SUM IS NOW THE ARCTAN OF THE REDUCED RATIO, IN RADIANS.    *
054000*  CONVERT TO DEGREES (X 57.29578) AND MAP BACK BY QUADRANT.     *
054100******************************************************************
054200     compute an-sum = an-sum * 57.29578.
054300
054400     evaluate an-sign
054500        when 1 compute an-result-deg = 90 - an-sum
054600        when 2 compute an-result-deg = an-sum
054700        when 3 compute an-result-deg = 270 - an-sum
054800        when 4 compute an-result-deg = 360 + an-sum
054900     end-evaluate.
055000
055100     if an-result-deg < 0
055200        add 360 to an-result-deg.
055300     if an-result-deg >= 360
055400        subtract 360 from an-result-deg.
055500
055600 calc-angle-exit.
055700     exit.

000100******************************************************************
000200*  WREQLY  --  SAMPLING-REQUEST RECORD LAYOUT                    *
000300*  ONE RECORD PER WAFER SAMPLING REQUEST READ BY WAFDRV.         *
000400******************************************************************
000500*  CHANGE LOG                                                    *
000600*  910604  TS  ORIGINAL LAYOUT FOR WAFER SAMPLING WIZARD BATCH   *ORIG    
000700*  930117  TS  ADDED WR-EDGE-EXCL-MM, WR-ROTATION-SEED           *
000800*  960822  TS  ADDED WR-NUM-RINGS FOR ZONE_RING_N STRATEGY       *
000900*  990204  TS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A   *Y2K9902 
001000******************************************************************
001100 01  WR-REQUEST-REC.
001200     05  WR-REQ-ID                PIC X(08).
001300     05  WR-WAFER-SIZE-MM         PIC 9(03)V9(02).
001400     05  WR-DIE-PITCH-X-MM        PIC 9(03)V9(03).
001500     05  WR-DIE-PITCH-Y-MM        PIC 9(03)V9(03).
001600     05  WR-MASK-TYPE             PIC X(02).
001700         88  WR-MASK-IS-EDGE-EXCL     VALUE "EE".
001800         88  WR-MASK-IS-EXPLICIT      VALUE "EL".
001900     05  WR-MASK-RADIUS-MM        PIC 9(03)V9(02).
002000     05  WR-PROCESS-STEP          PIC X(08).
002100     05  WR-CRITICALITY           PIC X(01).
002200         88  WR-CRIT-HIGH             VALUE "H".
002300         88  WR-CRIT-MEDIUM           VALUE "M".
002400         88  WR-CRIT-LOW              VALUE "L".
002500     05  WR-MIN-POINTS            PIC 9(04).
002600     05  WR-MAX-POINTS            PIC 9(04).
002700     05  WR-ALLOWED-STRATS        PIC X(04).
002800     05  WR-ALLOWED-FLAGS REDEFINES WR-ALLOWED-STRATS.
002900         10  WR-ALLOW-CENTER-EDGE     PIC X(01).
003000             88  WR-CE-IS-ALLOWED         VALUE "Y".
003100         10  WR-ALLOW-EDGE-ONLY       PIC X(01).
003200             88  WR-EO-IS-ALLOWED         VALUE "Y".
003300         10  WR-ALLOW-GRID-UNIFORM    PIC X(01).
003400             88  WR-GU-IS-ALLOWED         VALUE "Y".
003500         10  WR-ALLOW-ZONE-RING-N     PIC X(01).
003600             88  WR-ZR-IS-ALLOWED         VALUE "Y".
003700     05  WR-TOOL-TYPE             PIC X(12).
003800     05  WR-TOOL-VENDOR           PIC X(08).
003900     05  WR-TOOL-MAX-POINTS       PIC 9(04).
004000     05  WR-STRATEGY-ID           PIC X(12).
004100         88  WR-STRAT-CENTER-EDGE     VALUE "CENTER_EDGE ".
004200         88  WR-STRAT-EDGE-ONLY       VALUE "EDGE_ONLY   ".
004300         88  WR-STRAT-GRID-UNIFORM    VALUE "GRID_UNIFORM".
004400         88  WR-STRAT-ZONE-RING-N     VALUE "ZONE_RING_N ".
004500     05  WR-TARGET-POINTS         PIC 9(04).
004600     05  WR-EDGE-EXCL-MM          PIC 9(03)V9(02).
004700     05  WR-ROTATION-SEED         PIC 9(03).
004800     05  WR-NUM-RINGS             PIC 9(02).
004900     05  FILLER                   PIC X(05).

000100 identification division.
000200 program-id.    grduni.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  17-01-93.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  GRDUNI  --  WAFER SAMPLING WIZARD, GRID_UNIFORM STRATEGY      *
001000*  BUILDS EVERY DIE WITHIN THE WAFER RADIUS, SORTS IT CENTER     *
001100*  FIRST (DISTANCE ASCENDING, THEN ROTATED ANGLE, THEN X, Y      *
001200*  ASCENDING), THEN STRIDES ACROSS THE SORTED LIST TO PICK AN    *
001300*  EVENLY SPACED SUBSET BEFORE THE SHARED FILTER/RESOLVER/       *
001400*  CONSTRAINT PARAGRAPHS IN SMPSVC RUN.                          *
001500*                                                                *
001600*  THIS REPLACES THE OLD CODE-TABLE MAINTENANCE PROGRAM.  THE    *
001700*  INDEXED-TABLE CRUD HABIT SURVIVES AS THE CANDIDATE TABLE      *
001800*  WALK BELOW; THE ADD/CHANGE/DELETE-CODE LOGIC DOES NOT.        *
001900******************************************************************
002000*  CHANGE LOG                                                    *
002100*  930117  TS  ORIGINAL LAYOUT                                   *ORIG    
002200*  951203  TS  ADDED COMPACT-CANDIDATES PASS, WAS KEEPING OUT OF *CR4417  
002300*              RADIUS ROWS UNTIL THE MASK FILTER RAN (CR 4417)   *CR4417  
002400*  960822  TS  ADDED STRIDE-SELECT, TARGET COUNT WAS BEING USED  *CR4981  
002500*              AS A STRAIGHT TRUNCATION (CR 4981)                *CR4981  
002600*  981115  TS  SORT KEY NOW USES SMPSVC'S ROTATE-ANGLE OUTPUT    *CR5190  
002700*              RATHER THAN A LOCAL ANGLE CALC (CR 5190)          *CR5190  
002800*  990204  TS  Y2K REVIEW - NO DATE FIELDS TOUCHED, N/A          *Y2K9902 
002900******************************************************************
003000 environment division.
003100 configuration section.
003200 source-computer.  ibm-at.
003300 object-computer.  ibm-at.
003400 special-names.
003500     class numeric-sign is "+" "-".
003600
003700 data division.
003800 working-storage section.
003900
004000 01  work-cnt.
004100     05  wk-dx                    pic s9(04) comp.
004200     05  wk-dy                    pic s9(04) comp.
004300     05  wk-max-ring              pic 9(04) comp.
004400     05  wk-ring-x                pic 9(04) comp.
004500     05  wk-ring-y                pic 9(04) comp.
004600     05  wk-temp-idx              pic 9(04) comp.
004700     05  wk-write-idx             pic 9(04) comp.
004800     05  wk-pass-flag             pic x(01).
004900         88  wk-swapped-occurred      value "Y".
005000         88  wk-no-swap                value "N".
005100     05  filler                   pic x(01).
005200     05  wk-svc-function          pic x(02).
005300
005400******************************************************************
005500*  SWAP-BUFFER - ONE CANDIDATE ROW, EXCHANGE AREA FOR THE        *
005600*  CENTER-FIRST BUBBLE SORT.                                     *
005700******************************************************************
005800 01  swap-buffer-values.
005900     05  filler                   pic x(34) value spaces.
006000 01  swap-entry redefines swap-buffer-values.
006100     05  sw-die-x                 pic s9(03) comp.
006200     05  sw-die-y                 pic s9(03) comp.
006300     05  sw-x-mm                  pic s9(05)v9(03) comp.
006400     05  sw-y-mm                  pic s9(05)v9(03) comp.
006500     05  sw-dist-mm               pic s9(05)v9(03) comp.
006600     05  sw-angle-deg             pic s9(03)v9(03) comp.
006700     05  sw-rangle-deg            pic s9(03)v9(03) comp.
006800     05  sw-zone                  pic 9(02) comp.
006900     05  sw-keep-flag             pic x(01).
007000     05  filler                   pic x(03).
007100 01  swap-row-trace redefines swap-buffer-values.
007200     05  tr-coords                pic x(16).
007300     05  tr-scores                pic x(18).
007400
007500******************************************************************
007600*  WK-SORT-KEY-VALUE CACHES THE LEFT-HAND ROW'S SORT KEY FOR THE *
007700*  BUBBLE COMPARE, SO THE NESTED IF DOES NOT RE-SUBSCRIPT        *
007800*  WK-CAND-DIST-MM/WK-CAND-RANGLE-DEG ON EVERY BRANCH.           *
007900******************************************************************
008000 01  wk-sort-key-value.
008100     05  wk-sk-dist               pic s9(05)v9(03) comp.
008200     05  wk-sk-rangle             pic s9(03)v9(03) comp.
008300 01  wk-sort-key-bytes redefines wk-sort-key-value.
008400     05  filler                   pic x(08).
008500
008600******************************************************************
008700*  STRIDE-SELECT WORK AREA - BUILDS THE EVENLY SPACED SUBSET     *
008800*  INTO A SECOND TABLE, THEN COPIES IT BACK OVER THE CANDIDATE   *
008900*  TABLE SO THE DOWNSTREAM SMPSVC PARAGRAPHS SEE ONLY THE        *
009000*  STRIDED ROWS.                                                 *
009100******************************************************************
009200 01  c3-stride-work.
009300     05  c3-stride-value          pic s9(07)v9(04) comp.
009400     05  c3-pick-idx              pic 9(04) comp.
009500     05  c3-out-count             pic 9(04) comp.
009600     05  c3-scan-idx              pic 9(04) comp.
009700     05  filler                   pic x(01).
009800
009900 01  c3-stride-table.
010000     05  c3-stride-count          pic 9(04) comp.
010100     05  c3-stride-entry occurs 1500 times
010200                     indexed by c3-stride-idx.
010300         10  c3-stride-die-x      pic s9(03) comp.
010400         10  c3-stride-die-y      pic s9(03) comp.
010500         10  c3-stride-x-mm       pic s9(05)v9(03) comp.
010600         10  c3-stride-y-mm       pic s9(05)v9(03) comp.
010700         10  c3-stride-dist-mm    pic s9(05)v9(03) comp.
010800         10  c3-stride-angle-deg  pic s9(03)v9(03) comp.
010900         10  c3-stride-rangle-deg pic s9(03)v9(03) comp.
011000         10  c3-stride-zone       pic 9(02) comp.
011100         10  c3-stride-keep-flag  pic x(01).
011200         10  filler               pic x(03).
011300
011400     copy wedtbl.
011500
011600 linkage section.
011700 01  ls-return-code                pic x(02).
011800     88  ls-ok                        value "OK".
011900     88  ls-rejected                  value "RJ".
012000 01  ls-error-code                 pic x(20).
012100
012200     copy wreqly.
012300     copy wcandly.
012400
012500 01  ls-numeric-parms.
012600     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
012700     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
012800     05  ls-rotation-offset       pic s9(03)v9(03) comp.
012900     05  ls-strategy-number       pic 9(01) comp.
013000     05  ls-target-requested      pic 9(04) comp.
013100     05  ls-target-resolved       pic 9(04) comp.
013200     05  ls-available-count       pic 9(04) comp.
013300     05  ls-output-count          pic 9(04) comp.
013400     05  filler                   pic x(01).
013500
013600 procedure division using ls-return-code
013700                          ls-error-code
013800                          wr-request-rec
013900                          wt-edl-table
014000                          wk-cand-table
014100                          ls-numeric-parms.
014200
014300 begin.
014400     move "OK" to ls-return-code.
014500     move spaces to ls-error-code.
014600
014700     perform c1 thru c1-exit.
014800     perform c2 thru c2-exit.
014900     perform c3 thru c3-exit.
015000     perform c4 thru c4-exit.
015100
015200     goback.
015300
015400******************************************************************
015500*  C1 - BUILDS EVERY (X,Y) IN THE BOUNDING SQUARE, COMPACTS THE  *
015600*  TABLE DOWN TO THE ROWS WITHIN THE WAFER RADIUS, THEN SORTS    *
015700*  CENTER-FIRST.                                                 *
015800******************************************************************
015900 c1.
016000     move zero to wk-cand-count.
016100     move wr-rotation-seed to ls-rotation-offset.
016200
016300     compute wk-ring-x = ls-wafer-radius-mm / wr-die-pitch-x-mm.
016400     compute wk-ring-y = ls-wafer-radius-mm / wr-die-pitch-y-mm.
016500     add 1 to wk-ring-x.
016600     add 1 to wk-ring-y.
016700     if wk-ring-x > wk-ring-y
016800        move wk-ring-x to wk-max-ring
016900     else
017000        move wk-ring-y to wk-max-ring
017100     end-if.
017200
017300     compute wk-dy = wk-max-ring * -1.
017400
017500 c1-row-loop.
017600     if wk-dy > wk-max-ring go to c1-compact-setup.
017700     compute wk-dx = wk-max-ring * -1.
017800
017900 c1-col-loop.
018000     if wk-dx > wk-max-ring go to c1-row-next.
018100     if wk-cand-count < 1490
018200        perform c1-add-point
018300     end-if.
018400     add 1 to wk-dx.
018500     go to c1-col-loop.
018600
018700 c1-row-next.
018800     add 1 to wk-dy.
018900     go to c1-row-loop.
019000
019100 c1-add-point.
019200     add 1 to wk-cand-count.
019300     move wk-dx to wk-cand-die-x (wk-cand-count).
019400     move wk-dy to wk-cand-die-y (wk-cand-count).
019500     compute wk-cand-x-mm (wk-cand-count) =
019600             wk-dx * wr-die-pitch-x-mm.
019700     compute wk-cand-y-mm (wk-cand-count) =
019800             wk-dy * wr-die-pitch-y-mm.
019900     set wk-cand-kept (wk-cand-count) to true.
020000
020100 c1-compact-setup.
020200     move "04" to wk-svc-function.
020300     call "smpsvc" using wk-svc-function ls-return-code
020400                         ls-error-code wr-request-rec
020500                         wt-edl-table wk-cand-table
020600                         ls-numeric-parms.
020700
020800     move zero to wk-write-idx.
020900     move 1 to wk-temp-idx.
021000
021100 c1-compact-loop.
021200     if wk-temp-idx > wk-cand-count go to c1-compact-done.
021300     if wk-cand-dist-mm (wk-temp-idx) not > ls-wafer-radius-mm
021400        add 1 to wk-write-idx
021500        if wk-write-idx not = wk-temp-idx
021600           move wk-cand-entry (wk-temp-idx) to
021700                wk-cand-entry (wk-write-idx)
021800        end-if
021900     end-if.
022000     add 1 to wk-temp-idx.
022100     go to c1-compact-loop.
022200
022300 c1-compact-done.
022400     move wk-write-idx to wk-cand-count.
022500     perform c1-sort thru c1-sort-exit.
022600
022700 c1-exit.
022800     exit.
022900
023000******************************************************************
023100*  C1-SORT - EXCHANGE SORT, CENTER FIRST: (DIST ASC, RANGLE ASC, *
023200*  X ASC, Y ASC).  NO SORT VERB IN THIS SHOP'S PROGRAMS.         *
023300******************************************************************
023400 c1-sort.
023500     if wk-cand-count < 2 go to c1-sort-exit.
023600
023700 c1-sort-pass.
023800     set wk-no-swap to true.
023900     move 1 to wk-temp-idx.
024000
024100 c1-sort-cmp.
024200     if wk-temp-idx >= wk-cand-count go to c1-sort-test.
024300
024400     move wk-cand-dist-mm   (wk-temp-idx) to wk-sk-dist.
024500     move wk-cand-rangle-deg (wk-temp-idx) to wk-sk-rangle.
024600
024700     if wk-sk-dist >
024800        wk-cand-dist-mm (wk-temp-idx + 1)
024900        set wk-swapped-occurred to true
025000     else
025100        if wk-sk-dist =
025200           wk-cand-dist-mm (wk-temp-idx + 1)
025300           and wk-sk-rangle >
025400               wk-cand-rangle-deg (wk-temp-idx + 1)
025500           set wk-swapped-occurred to true
025600        else
025700           if wk-sk-dist =
025800              wk-cand-dist-mm (wk-temp-idx + 1)
025900              and wk-sk-rangle =
026000                  wk-cand-rangle-deg (wk-temp-idx + 1)
026100              and wk-cand-die-x (wk-temp-idx) >
026200                  wk-cand-die-x (wk-temp-idx + 1)
026300              set wk-swapped-occurred to true
026400           else
026500              if wk-sk-dist =
026600                 wk-cand-dist-mm (wk-temp-idx + 1)
026700                 and wk-sk-rangle =
026800                     wk-cand-rangle-deg (wk-temp-idx + 1)
026900                 and wk-cand-die-x (wk-temp-idx) =
027000                     wk-cand-die-x (wk-temp-idx + 1)
027100                 and wk-cand-die-y (wk-temp-idx) >
027200                     wk-cand-die-y (wk-temp-idx + 1)
027300                 set wk-swapped-occurred to true
027400              else
027500                 set wk-no-swap to true
027600              end-if
027700           end-if
027800        end-if
027900     end-if.
028000
028100     if wk-swapped-occurred
028200        move wk-cand-entry (wk-temp-idx)     to swap-entry
028300        move wk-cand-entry (wk-temp-idx + 1) to
028400             wk-cand-entry (wk-temp-idx)
028500        move swap-entry to wk-cand-entry (wk-temp-idx + 1)
028600     end-if.
028700
028800     add 1 to wk-temp-idx.
028900     go to c1-sort-cmp.
029000
029100 c1-sort-test.
029200     if wk-swapped-occurred go to c1-sort-pass.
029300
029400 c1-sort-exit.
029500     exit.
029600
029700******************************************************************
029800*  C2 - MASK FILTER, THEN ADDITIONAL EDGE EXCLUSION, VIA SMPSVC. *
029900******************************************************************
030000 c2.
030100     move wr-edge-excl-mm to ls-edge-excl-mm.
030200
030300     move "02" to wk-svc-function.
030400     call "smpsvc" using wk-svc-function ls-return-code
030500                         ls-error-code wr-request-rec
030600                         wt-edl-table wk-cand-table
030700                         ls-numeric-parms.
030800
030900     if ls-rejected go to c2-exit.
031000
031100     move "03" to wk-svc-function.
031200     call "smpsvc" using wk-svc-function ls-return-code
031300                         ls-error-code wr-request-rec
031400                         wt-edl-table wk-cand-table
031500                         ls-numeric-parms.
031600
031700 c2-exit.
031800     exit.
031900
032000******************************************************************
032100*  C3 - STANDARD TARGET RESOLVER (GRID_UNIFORM DEFAULT 30) VIA   *
032200*  SMPSVC, THEN STRIDE-SELECT ACROSS THE SURVIVING KEPT ROWS.    *
032300******************************************************************
032400 c3.
032500     if ls-rejected go to c3-exit.
032600
032700     move 3 to ls-strategy-number.
032800     move wr-target-points to ls-target-requested.
032900
033000     move "05" to wk-svc-function.
033100     call "smpsvc" using wk-svc-function ls-return-code
033200                         ls-error-code wr-request-rec
033300                         wt-edl-table wk-cand-table
033400                         ls-numeric-parms.
033500
033600     if ls-rejected go to c3-exit.
033700
033800     perform c3-compact-kept thru c3-compact-kept-exit.
033900     perform c3-stride-select thru c3-stride-select-exit.
034000
034100 c3-exit.
034200     exit.
034300
034400******************************************************************
034500*  C3-COMPACT-KEPT - SQUEEZES OUT EVERY ROW THE FILTERS ALREADY  *
034600*  DROPPED SO THE STRIDE WALK BELOW COUNTS ONLY SURVIVORS.       *
034700******************************************************************
034800 c3-compact-kept.
034900     move zero to wk-write-idx.
035000     move 1 to wk-temp-idx.
035100
035200 c3-compact-kept-loop.
035300     if wk-temp-idx > wk-cand-count go to c3-compact-kept-done.
035400     if wk-cand-kept (wk-temp-idx)
035500        add 1 to wk-write-idx
035600        if wk-write-idx not = wk-temp-idx
035700           move wk-cand-entry (wk-temp-idx) to
035800                wk-cand-entry (wk-write-idx)
035900        end-if
036000     end-if.
036100     add 1 to wk-temp-idx.
036200     go to c3-compact-kept-loop.
036300
036400 c3-compact-kept-done.
036500     move wk-write-idx to wk-cand-count.
036600
036700 c3-compact-kept-exit.
036800     exit.
036900
037000******************************************************************
037100*  C3-STRIDE-SELECT - PICKS ls-target-resolved ROWS SPACED       *
037200*  EVENLY ACROSS THE SURVIVING, CENTER-FIRST-SORTED TABLE.       *
037300*  STRIDE = SURVIVOR-COUNT / TARGET, REAL DIVISION; ROW I IS     *
037400*  TAKEN FROM INTEGER(I * STRIDE) FOR I = 0 .. TARGET-1.         *
037500******************************************************************
037600 c3-stride-select.
037700     move zero to c3-out-count.
037800
037900     if ls-target-resolved = zero
038000        or ls-target-resolved >= wk-cand-count
038100        go to c3-stride-select-exit
038200     end-if.
038300
038400     if wk-cand-count = zero go to c3-stride-select-exit.
038500
038600     compute c3-stride-value rounded =
038700             wk-cand-count / ls-target-resolved.
038800
038900     move zero to c3-scan-idx.
039000
039100 c3-stride-pick-loop.
039200     if c3-out-count >= ls-target-resolved
039300        go to c3-stride-copy-back.
039400
039500     compute c3-pick-idx =
039600             (c3-scan-idx * c3-stride-value) + 1.
039700     if c3-pick-idx > wk-cand-count
039800        move wk-cand-count to c3-pick-idx
039900     end-if.
040000
040100     add 1 to c3-out-count.
040200     move wk-cand-entry (c3-pick-idx) to
040300          c3-stride-entry (c3-out-count).
040400
040500     add 1 to c3-scan-idx.
040600     go to c3-stride-pick-loop.
040700
040800 c3-stride-copy-back.
040900     move c3-out-count to wk-cand-count.
041000     move 1 to wk-temp-idx.
041100
041200 c3-stride-copy-loop.
041300     if wk-temp-idx > c3-out-count go to c3-stride-select-exit.
041400     move c3-stride-entry (wk-temp-idx) to
041500          wk-cand-entry (wk-temp-idx).
041600     add 1 to wk-temp-idx.
041700     go to c3-stride-copy-loop.
041800
041900 c3-stride-select-exit.
042000     exit.
042100
042200******************************************************************
042300*  C4 - CONSTRAINT ENFORCEMENT (VIA SMPSVC).                     *
042400******************************************************************
042500 c4.
042600     if ls-rejected go to c4-exit.
042700
042800     move wk-cand-count to ls-available-count.
042900
043000     move "06" to wk-svc-function.
043100     call "smpsvc" using wk-svc-function ls-return-code
043200                         ls-error-code wr-request-rec
043300                         wt-edl-table wk-cand-table
043400                         ls-numeric-parms.
043500
043600 c4-exit.
043700     exit.

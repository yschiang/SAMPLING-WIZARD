000100 identification division.
000200 program-id.    wafdrv.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  04-06-91.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  WAFDRV  --  WAFER SAMPLING WIZARD, BATCH DRIVER               *
001000*  READS ONE SAMPLING-REQUEST RECORD AT A TIME, LOADS ITS        *
001100*  EXPLICIT-DIE-LIST (IF ANY), VALIDATES IT THROUGH SMPSVC,      *
001200*  DISPATCHES IT TO ONE OF THE FOUR STRATEGY MODULES, SCORES     *
001300*  THE RESULT THROUGH SMPSCR, TRANSLATES IT TO A RECIPE THROUGH  *
001400*  RCPGEN, AND WRITES THE SELECTED-POINTS, SCORE-REPORT AND      *
001500*  RECIPE-FILE OUTPUTS.  PRINTS A RUN-REPORT WITH ONE LINE PER   *
001600*  REQUEST AND A CONTROL-TOTALS BLOCK AT END OF RUN.             *
001700*                                                                *
001800*  THIS REPLACES THE OLD CRT MENU HUB THAT USED TO DISPATCH TO   *
001900*  THE FUN/PELPOL/PELAG/SPOL/SAG/HELP PROGRAMS BY A DYNAMIC PATH *
002000*  TABLE - THE SAME DISPATCH-BY-CALL HABIT NOW DRIVES THE FOUR   *
002100*  STRATEGY MODULES INSTEAD, BY STRATEGY-ID RATHER THAN BY A     *
002200*  MENU PICK.  NO CRT SCREEN I/O SURVIVES IN THIS PROGRAM.       *
002300******************************************************************
002400*  CHANGE LOG                                                    *
002500*  910604  TS  ORIGINAL - SINGLE-FILE BATCH SKELETON             *ORIG
002600*  911030  TS  ADDED EXPLICIT-DIE-LIST LOAD, WT-EDL-TABLE        *
002700*  930117  TS  ADDED SCORE-REPORT AND RECIPE-FILE OUTPUTS        *
002800*  951203  TS  ADDED REJECT-REQ PATH, RUN-REPORT REJECT LINE     *CR4417
002900*              (CR 4417)                                         *CR4417
003000*  960822  TS  ADDED STRATEGY-DISPATCH TABLE, WAS A 4-WAY IF     *CR4981
003100*              (CR 4981)                                         *CR4981
003200*  981115  TS  RUN-TOTALS NOW COUNTS WARNINGS ISSUED (CR 5190)   *CR5190
003300*  990204  TS  Y2K REVIEW - RUN-DATE IS OPERATOR-SUPPLIED, NO    *Y2K9902
003400*              SYSTEM CLOCK READ IN THIS PROGRAM, N/A            *Y2K9902
003500*  010308  TS  RUN-REPORT TITLE LINE WAS MISSING THE FIXED RUN   *CR6042
003600*              TIMESTAMP, ADDED WD-RUN-TIMESTAMP AND WD-H-RUN-TS *CR6042
003700*              (CR 6042)                                         *CR6042
003800*  010309  TS  RCPGEN NO LONGER CARRIES ITS TRUNCATION WARNING   *CR6045
003900*              ON THE RECIPE-FILE HEADER ROW (THAT ROW WENT BACK *CR6045
004000*              TO ITS ORIGINAL 80 BYTES, CR 6045).  WRITE-RECIPE *CR6045
004100*              NOW PICKS THE WARNING UP OFF THE NEW LS-RC-WARNING*CR6045
004200*              LINKAGE PARM AND PRINT-DETAIL PUTS IT ON THE      *CR6045
004300*              RUN-REPORT DETAIL LINE, WD-D-WARNING.  WD-TOT-    *CR6045
004400*              WARNINGS NOW COUNTS THESE TOO, NOT JUST SMPSCR'S  *CR6045
004500*              (CR 6045)                                         *CR6045
004600*  010309  TS  LOAD-EDL READ THE EXPLICIT-DIE-LIST ROWS IN FILE  *CR6046
004700*              ORDER BUT NEVER SORTED THEM BY (X,Y) THE WAY      *CR6046
004800*              WEDTBL'S BANNER ALWAYS SAID IT DID - SMPSVC'S     *CR6046
004900*              BINSEARCH-EDL NEEDS THAT ORDER OR AN EXPLICIT-    *CR6046
005000*              DIE-LIST REQUEST CAN MATCH THE WRONG DIE.  ADDED  *CR6046
005100*              LOAD-EDL-SORT, SAME EXCHANGE-SORT IDIOM AS        *CR6046
005200*              CTREDG'S A1-SORT-OTHERS (CR 6046)                 *CR6046
005300******************************************************************
005400 environment division.
005500 configuration section.
005600 source-computer.  ibm-at.
005700 object-computer.  ibm-at.
005800 special-names.
005900     class numeric-sign is "+" "-".
006000
006100 input-output section.
006200 file-control.
006300     select wr-request-file   assign to wsreqin
006400            organization line sequential
006500            file status is wr-req-status.
006600     select we-edl-file       assign to wsedlin
006700            organization line sequential
006800            file status is we-edl-status.
006900     select ws-point-file     assign to wsselot
007000            organization line sequential
007100            file status is ws-pnt-status.
007200     select wc-score-file     assign to wsscrot
007300            organization line sequential
007400            file status is wc-scr-status.
007500     select wp-recipe-file    assign to wsrcpot
007600            organization line sequential
007700            file status is wp-rcp-status.
007800     select wd-report-file    assign to wsrptot
007900            organization line sequential
008000            file status is wd-rpt-status.
008100
008200 data division.
008300 file section.
008400
008500 fd  wr-request-file.
008600     copy wreqly.
008700
008800 fd  we-edl-file.
008900 01  we-edl-file-rec              pic x(18).
009000
009100 fd  ws-point-file.
009200     copy wselly.
009300
009400 fd  wc-score-file.
009500     copy wscrly.
009600
009700 fd  wp-recipe-file.
009800     copy wrcply.
009900
010000 fd  wd-report-file.
010100 01  wd-report-line            pic x(132).
010200
010300 working-storage section.
010400
010500 01  file-status-block.
010600     05  wr-req-status             pic x(02).
010700         88  wr-req-ok                 value "00".
010800         88  wr-req-eof                value "10".
010900     05  we-edl-status             pic x(02).
011000         88  we-edl-ok                 value "00".
011100         88  we-edl-eof                value "10".
011200     05  ws-pnt-status             pic x(02).
011300     05  wc-scr-status             pic x(02).
011400     05  wp-rcp-status             pic x(02).
011500     05  wd-rpt-status             pic x(02).
011600     05  filler                    pic x(01).
011700
011800 01  work-switches.
011900     05  wd-more-requests          pic x(01).
012000         88  wd-requests-remain        value "Y".
012100         88  wd-no-more-requests       value "N".
012200     05  wd-edl-saved-key          pic x(08).
012300     05  wd-reject-flag            pic x(01).
012400         88  wd-req-rejected           value "Y".
012500         88  wd-req-accepted           value "N".
012600     05  filler                    pic x(01).
012700
012800 01  work-counters.
012900     05  wd-line-count             pic 9(04) comp.
013000     05  wd-page-count             pic 9(04) comp.
013100     05  wd-seq-out                pic 9(04) comp.
013200     05  filler                    pic x(01).
013300
013400******************************************************************
013500*  RUN-SUMMARY CONTROL TOTALS - ACCUMULATED ACROSS EVERY REQUEST *
013600*  THE WHOLE RUN, PRINTED BY TELOS-RPT AT CLOSE.  WD-TOT-        *CR6045
013700*  WARNINGS COUNTS BOTH SMPSCR'S SCORING WARNINGS AND RCPGEN'S   *CR6045
013800*  TRUNCATION WARNINGS (CR 6045).                                *CR6045
013900******************************************************************
014000 01  wd-totals.
014100     05  wd-tot-requests           pic 9(06) comp.
014200     05  wd-tot-accepted           pic 9(06) comp.
014300     05  wd-tot-rejected           pic 9(06) comp.
014400     05  wd-tot-points-out         pic 9(08) comp.
014500     05  wd-tot-warnings           pic 9(06) comp.
014600     05  wd-tot-by-strategy.
014700         10  wd-tot-ce                 pic 9(06) comp.
014800         10  wd-tot-eo                 pic 9(06) comp.
014900         10  wd-tot-gu                 pic 9(06) comp.
015000         10  wd-tot-zr                 pic 9(06) comp.
015100     05  filler                    pic x(01).
015200
015300******************************************************************
015400*  STRATEGY DISPATCH TABLE - SUBSCRIPT IS WD-STRAT-NUM, THE SAME *
015500*  NUMBERING SMPSVC USES FOR ITS DEFAULT-TARGET TABLE.  REPLACED *
015600*  THE OLD 4-WAY IF (CR 4981).                                   *CR4981
015700******************************************************************
015800 01  wd-strat-name-values.
015900     05  filler                    pic x(08) value "ctredg  ".
016000     05  filler                    pic x(08) value "edgony  ".
016100     05  filler                    pic x(08) value "grduni  ".
016200     05  filler                    pic x(08) value "znring  ".
016300 01  wd-strat-name-table redefines wd-strat-name-values.
016400     05  wd-strat-pgm              pic x(08) occurs 4 times.
016500
016600 01  wd-strat-num                  pic 9(01) comp.
016700
016800******************************************************************
016900*  WD-RUN-TIMESTAMP - THIS BATCH MODEL NEVER READS THE SYSTEM     *
017000*  CLOCK.  THE RUN-REPORT TITLE CARRIES THIS ONE FIXED STAMP ON   *
017100*  EVERY RUN SO TWO RUNS OVER THE SAME INPUT PRODUCE BYTE-FOR-    *
017200*  BYTE IDENTICAL REPORTS.                                        *
017300******************************************************************
017400 01  wd-run-timestamp              pic x(20)
017500                                     value "2024-01-01T12:00:00Z".
017600******************************************************************
017700*  RUN-REPORT PRINT LINE VIEWS - HEADING, DETAIL, AND TOTALS ARE *
017800*  EACH A REDEFINES OF THE ONE 132-CHAR PRINT AREA, THE WAY THE  *
017900*  OLD CUSTOMER REPORT IN PELAG LAID OUT ITS HEADING/BODY LINES. *
018000*  WD-D-WARNING WAS ADDED TO THE DETAIL LINE TO CARRY RCPGEN'S   *CR6045
018100*  TRUNCATION WARNING TEXT, BORROWED OUT OF THE SPARE TAIL OF    *CR6045
018200*  THE LINE RATHER THAN WIDENING THE PRINT AREA (CR 6045).       *CR6045
018300******************************************************************
018400 01  wd-print-area.
018500     05  wd-prt-body               pic x(132).
018600 01  wd-hdg-line redefines wd-print-area.
018700     05  wd-h-title                pic x(40).
018800     05  wd-h-run-ts               pic x(20).
018900     05  filler                    pic x(72).
019000 01  wd-det-line redefines wd-print-area.
019100     05  wd-d-req-id               pic x(08).
019200     05  filler                    pic x(02).
019300     05  wd-d-strategy             pic x(12).
019400     05  filler                    pic x(02).
019500     05  wd-d-status               pic x(08).
019600     05  filler                    pic x(02).
019700     05  wd-d-points               pic zzz9.
019800     05  filler                    pic x(02).
019900     05  wd-d-overall              pic z9.9999.
020000     05  filler                    pic x(02).
020100     05  wd-d-reason               pic x(22).
020200     05  filler                    pic x(02).
020300     05  wd-d-warning              pic x(29).
020400     05  filler                    pic x(20).
020500 01  wd-tot-line redefines wd-print-area.
020600     05  wd-t-label                pic x(30).
020700     05  wd-t-value                pic zzzzz9.
020800     05  filler                    pic x(96).
020900
021000     copy wedtbl.
021100     copy wcandly.
021200     copy wrcptb.
021300
021400******************************************************************
021500*  WD-EDL-SORT-WORK / WD-EDL-SWAP-ENTRY - EXCHANGE-SORT WORK      *CR6046
021600*  AREAS FOR LOAD-EDL-SORT, THE SAME SWAP-BUFFER IDIOM CTREDG     *CR6046
021700*  USES FOR ITS OWN BUBBLE SORT (CR 6046).                        *CR6046
021800******************************************************************
021900 01  wd-edl-sort-work.
022000     05  wd-es-temp-idx            pic 9(04) comp.
022100     05  wd-es-swap-flag           pic x(01).
022200         88  wd-es-swapped             value "Y".
022300         88  wd-es-not-swapped         value "N".
022400     05  filler                    pic x(01).
022500 01  wd-edl-swap-entry.
022600     05  wd-es-swap-die-x          pic s9(03) comp.
022700     05  wd-es-swap-die-y          pic s9(03) comp.
022800     05  filler                    pic x(02).
022900
023000******************************************************************
023100*  ONE SET OF LINKAGE-STYLE PARAMETER BLOCKS, SHARED ACROSS ALL  *
023200*  CALLS TO SMPSVC/SMPSCR/RCPGEN AND THE FOUR STRATEGY MODULES.  *
023300******************************************************************
023400 01  wd-function-code              pic x(02).
023500 01  wd-return-code                pic x(02).
023600     88  wd-svc-ok                    value "OK".
023700     88  wd-svc-rejected              value "RJ".
023800 01  wd-error-code                 pic x(20).
023900
024000 01  wd-numeric-parms.
024100     05  wd-wafer-radius-mm        pic s9(05)v9(03) comp.
024200     05  wd-edge-excl-mm           pic s9(05)v9(03) comp.
024300     05  wd-rotation-offset        pic s9(03)v9(03) comp.
024400     05  wd-strategy-number        pic 9(01) comp.
024500     05  wd-target-requested       pic 9(04) comp.
024600     05  wd-target-resolved        pic 9(04) comp.
024700     05  wd-available-count        pic 9(04) comp.
024800     05  wd-output-count           pic 9(04) comp.
024900     05  filler                    pic x(01).
025000
025100 01  wd-score-parms.
025200     05  wd-sc-warning-count       pic 9(02) comp.
025300     05  filler                    pic x(01).
025400
025500******************************************************************
025600*  WD-RECIPE-PARMS - RECEIVES RCPGEN'S TRUNCATION WARNING TEXT   *CR6045
025700*  ACROSS THE CALL, NOW THAT THE RECIPE-FILE HEADER ROW HAS NO   *CR6045
025800*  ROOM FOR IT.  SAME IDEA AS WD-SCORE-PARMS ABOVE (CR 6045).    *CR6045
025900******************************************************************
026000 01  wd-recipe-parms.
026100     05  wd-rc-warning             pic x(30).
026200     05  filler                    pic x(01).
026300
026400     copy wedlly.
026500
026600 procedure division.
026700
026800 begin.
026900     perform open-files thru open-files-exit.
027000     set wd-requests-remain to true.
027100     perform main-loop thru main-loop-exit
027200             until wd-no-more-requests.
027300     perform telos thru telos-exit.
027400     stop run.
027500
027600******************************************************************
027700*  OPEN-FILES                                                    *
027800******************************************************************
027900 open-files.
028000     open input  wr-request-file.
028100     open input  we-edl-file.
028200     open output ws-point-file.
028300     open output wc-score-file.
028400     open output wp-recipe-file.
028500     open output wd-report-file.
028600
028700     move zero to wt-edl-count.
028800     move "          " to wd-edl-saved-key.
028900     move zero to wd-totals.
029000
029100     move spaces to wd-print-area.
029200     move "WAFER SAMPLING WIZARD - RUN REPORT" to wd-h-title.
029300     move wd-run-timestamp to wd-h-run-ts.
029400     move wd-print-area to wd-report-line.
029500     write wd-report-line.
029600
029700 open-files-exit.
029800     exit.
029900
030000******************************************************************
030100*  MAIN-LOOP - ONE SAMPLING-REQUEST IN, ZERO OR MORE SELECTED-   *
030200*  POINT / SCORE-REPORT / RECIPE RECORDS OUT, ONE RUN-REPORT     *
030300*  LINE OUT.                                                     *
030400******************************************************************
030500 main-loop.
030600     read wr-request-file
030700         at end
030800            set wd-no-more-requests to true
030900            go to main-loop-exit
031000     end-read.
031100
031200     add 1 to wd-tot-requests.
031300     set wd-req-accepted to true.
031400
031500     move "01" to wd-function-code.
031600     call "smpsvc" using wd-function-code wd-return-code
031700                         wd-error-code wr-request-rec
031800                         wt-edl-table wk-cand-table
031900                         wd-numeric-parms.
032000
032100     if wd-svc-rejected
032200        perform reject-req thru reject-req-exit
032300        go to main-loop-exit
032400     end-if.
032500
032600     if wr-mask-is-explicit
032700        perform load-edl thru load-edl-exit
032800     else
032900        move zero to wt-edl-count
033000     end-if.
033100
033200     perform strategy-dispatch thru strategy-dispatch-exit.
033300
033400     if wd-svc-rejected
033500        perform reject-req thru reject-req-exit
033600        go to main-loop-exit
033700     end-if.
033800
033900     perform write-points thru write-points-exit.
034000     perform score-request thru score-request-exit.
034100     perform write-recipe thru write-recipe-exit.
034200     perform run-totals thru run-totals-exit.
034300     perform print-detail thru print-detail-exit.
034400
034500 main-loop-exit.
034600     exit.
034700
034800******************************************************************
034900*  LOAD-EDL - LOADS THE EXPLICIT-DIE-LIST RECORDS FOR THE        *
035000*  CURRENT REQUEST INTO WT-EDL-TABLE.  THE FILE IS SORTED BY     *
035100*  REQ-ID/X/Y SO EACH REQUEST'S ROWS ARE ONE CONTIGUOUS RUN -    *
035200*  WE READ AHEAD ONE RECORD AND HOLD IT IN WD-EDL-SAVED-KEY.     *
035300*  LOAD-EDL-SORT RE-SORTS THE RUN BY (X,Y) BEFORE RETURNING,     *CR6046
035400*  SINCE THE FILE'S OWN (REQ-ID,X,Y) ORDER DOES NOT GUARANTEE    *CR6046
035500*  THIS REQUEST'S OWN ROWS CAME IN THAT ORDER ON THE SOURCE      *CR6046
035600*  FEED (CR 6046).                                               *CR6046
035700******************************************************************
035800 load-edl.
035900     move zero to wt-edl-count.
036000
036100     if we-edl-eof go to load-edl-exit.
036200
036300     if wd-edl-saved-key = wr-req-id
036400        go to load-edl-store
036500     end-if.
036600
036700 load-edl-read.
036800     read we-edl-file into we-edl-rec
036900         at end
037000            set we-edl-eof to true
037100            go to load-edl-exit
037200     end-read.
037300
037400     if we-edl-req-id not = wr-req-id
037500        move we-edl-req-id to wd-edl-saved-key
037600        if we-edl-req-id > wr-req-id
037700           go to load-edl-exit
037800        else
037900           go to load-edl-read
038000        end-if
038100     end-if.
038200
038300 load-edl-store.
038400     add 1 to wt-edl-count.
038500     move we-edl-die-x to wt-edl-die-x (wt-edl-count).
038600     move we-edl-die-y to wt-edl-die-y (wt-edl-count).
038700     go to load-edl-read.
038800
038900 load-edl-exit.
039000     perform load-edl-sort thru load-edl-sort-exit.
039100     exit.
039200
039300******************************************************************
039400*  LOAD-EDL-SORT - EXCHANGE SORT OF WT-EDL-TABLE, ENTRIES 1 THRU *CR6046
039500*  WT-EDL-COUNT, ASCENDING BY (DIE-X, DIE-Y), SO SMPSVC'S        *CR6046
039600*  BINSEARCH-EDL CAN BINARY-SEARCH IT THE WAY WEDTBL'S OWN       *CR6046
039700*  BANNER COMMENT HAS ALWAYS CLAIMED IT COULD.  NO SORT VERB IN  *CR6046
039800*  THIS SHOP'S PROGRAMS - EXCHANGE SORT ON THE TABLE, AS ALWAYS  *CR6046
039900*  (CR 6046, SAME IDIOM AS CTREDG'S A1-SORT-OTHERS).             *CR6046
040000******************************************************************
040100 load-edl-sort.
040200     if wt-edl-count < 2 go to load-edl-sort-exit.
040300
040400 load-edl-sort-pass.
040500     set wd-es-not-swapped to true.
040600     move 1 to wd-es-temp-idx.
040700
040800 load-edl-sort-cmp.
040900     if wd-es-temp-idx >= wt-edl-count
041000        go to load-edl-sort-test.
041100
041200     if wt-edl-die-x (wd-es-temp-idx) >
041300        wt-edl-die-x (wd-es-temp-idx + 1)
041400        set wd-es-swapped to true
041500     else
041600        if wt-edl-die-x (wd-es-temp-idx) =
041700           wt-edl-die-x (wd-es-temp-idx + 1)
041800           and wt-edl-die-y (wd-es-temp-idx) >
041900               wt-edl-die-y (wd-es-temp-idx + 1)
042000           set wd-es-swapped to true
042100        end-if
042200     end-if.
042300
042400     if wd-es-swapped
042500        move wt-edl-die-x (wd-es-temp-idx)     to wd-es-swap-die-x
042600        move wt-edl-die-y (wd-es-temp-idx)     to wd-es-swap-die-y
042700        move wt-edl-die-x (wd-es-temp-idx + 1) to
042800             wt-edl-die-x (wd-es-temp-idx)
042900        move wt-edl-die-y (wd-es-temp-idx + 1) to
043000             wt-edl-die-y (wd-es-temp-idx)
043100        move wd-es-swap-die-x to
043200             wt-edl-die-x (wd-es-temp-idx + 1)
043300        move wd-es-swap-die-y to
043400             wt-edl-die-y (wd-es-temp-idx + 1)
043500     end-if.
043600
043700     add 1 to wd-es-temp-idx.
043800     go to load-edl-sort-cmp.
043900
044000 load-edl-sort-test.
044100     if wd-es-swapped go to load-edl-sort-pass.
044200
044300 load-edl-sort-exit.
044400     exit.
044500
044600******************************************************************
044700*  STRATEGY-DISPATCH - CALLS ONE OF THE FOUR STRATEGY MODULES BY *
044800*  NAME FROM WD-STRAT-PGM, SUBSCRIPTED BY WD-STRATEGY-NUMBER.    *
044900******************************************************************
045000 strategy-dispatch.
045100     evaluate true
045200        when wr-strat-center-edge    move 1 to wd-strat-num
045300        when wr-strat-edge-only      move 2 to wd-strat-num
045400        when wr-strat-grid-uniform   move 3 to wd-strat-num
045500        when wr-strat-zone-ring-n    move 4 to wd-strat-num
045600     end-evaluate.
045700
045800     move wd-strat-num to wd-strategy-number.
045900     move wr-target-points to wd-target-requested.
046000
046100     call wd-strat-pgm (wd-strat-num) using wd-return-code
046200                         wd-error-code wr-request-rec
046300                         wt-edl-table wk-cand-table
046400                         wd-numeric-parms.
046500
046600 strategy-dispatch-exit.
046700     exit.
046800
046900******************************************************************
047000*  WRITE-POINTS - WALKS WK-CAND-TABLE IN THE ORDER THE STRATEGY  *
047100*  MODULE LEFT IT AND WRITES ONE SELECTED-POINT RECORD PER KEPT  *
047200*  CANDIDATE, UP TO WD-OUTPUT-COUNT ROWS.                        *
047300******************************************************************
047400 write-points.
047500     move zero to wd-seq-out.
047600     set wk-cand-idx to 1.
047700
047800 write-points-loop.
047900     if wk-cand-idx > wk-cand-count go to write-points-exit.
048000     if wd-seq-out >= wd-output-count go to write-points-exit.
048100
048200     if wk-cand-kept (wk-cand-idx)
048300        add 1 to wd-seq-out
048400        move wr-req-id to ws-req-id
048500        move wd-seq-out to ws-seq
048600        move wk-cand-die-x (wk-cand-idx) to ws-die-x
048700        move wk-cand-die-y (wk-cand-idx) to ws-die-y
048800        move wk-cand-x-mm (wk-cand-idx) to ws-x-mm
048900        move wk-cand-y-mm (wk-cand-idx) to ws-y-mm
049000        write ws-point-rec
049100     end-if.
049200
049300     set wk-cand-idx up by 1.
049400     go to write-points-loop.
049500
049600 write-points-exit.
049700     exit.
049800
049900******************************************************************
050000*  SCORE-REQUEST - CALLS THE SCORER AND WRITES ONE SCORE-REPORT  *
050100*  RECORD.                                                       *
050200******************************************************************
050300 score-request.
050400     move wr-req-id to wc-req-id.
050500     move wr-strategy-id to wc-strategy.
050600     move wd-output-count to wc-point-count.
050700
050800     call "smpscr" using wr-request-rec wk-cand-table
050900                         wd-numeric-parms wc-score-rec
051000                         wd-score-parms.
051100
051200     write wc-score-rec.
051300
051400     add wd-sc-warning-count to wd-tot-warnings.
051500
051600 score-request-exit.
051700     exit.
051800
051900******************************************************************
052000*  WRITE-RECIPE - CALLS THE TRANSLATOR TO BUILD THE RECIPE-     *
052100*  HEADER AND RECIPE-POINT ROWS IN WG-RECIPE-TABLE, THEN WRITES  *
052200*  EACH ROW TO THE RECIPE-FILE IN TABLE ORDER.  ALSO PICKS UP    *CR6045
052300*  RCPGEN'S TRUNCATION WARNING (IF ANY) OFF WD-RC-WARNING AND    *CR6045
052400*  COUNTS IT IN WD-TOT-WARNINGS (CR 6045).                      *CR6045
052500******************************************************************
052600 write-recipe.
052700     move spaces to wd-rc-warning.
052800     call "rcpgen" using wr-request-rec wk-cand-table
052900                         wd-numeric-parms wd-recipe-parms
053000                         wg-recipe-table.
053100
053200     if wd-rc-warning not = spaces
053300        add 1 to wd-tot-warnings
053400     end-if.
053500
053600     set wg-recipe-idx to 1.
053700
053800 write-recipe-loop.
053900     if wg-recipe-idx > wg-recipe-count go to write-recipe-exit.
054000     move wg-recipe-body (wg-recipe-idx) to wp-recipe-rec.
054100     write wp-recipe-rec.
054200     set wg-recipe-idx up by 1.
054300     go to write-recipe-loop.
054400
054500 write-recipe-exit.
054600     exit.
054700
054800******************************************************************
054900*  RUN-TOTALS - ACCUMULATES THE RUN-SUMMARY CONTROL TOTALS.      *
055000******************************************************************
055100 run-totals.
055200     add 1 to wd-tot-accepted.
055300     add wd-output-count to wd-tot-points-out.
055400
055500     evaluate wd-strat-num
055600        when 1 add 1 to wd-tot-ce
055700        when 2 add 1 to wd-tot-eo
055800        when 3 add 1 to wd-tot-gu
055900        when 4 add 1 to wd-tot-zr
056000     end-evaluate.
056100
056200 run-totals-exit.
056300     exit.
056400
056500******************************************************************
056600*  REJECT-REQ - LOGS A REJECTED REQUEST, NO OUTPUT RECORDS ARE   *
056700*  WRITTEN FOR IT OTHER THAN THE RUN-REPORT LINE (CR 4417).      *CR4417
056800******************************************************************
056900 reject-req.
057000     set wd-req-rejected to true.
057100     add 1 to wd-tot-rejected.
057200
057300     move spaces to wd-print-area.
057400     move wr-req-id to wd-d-req-id.
057500     move wr-strategy-id to wd-d-strategy.
057600     move "REJECTED" to wd-d-status.
057700     move zero to wd-d-points.
057800     move zero to wd-d-overall.
057900     move wd-error-code to wd-d-reason.
058000     move spaces to wd-d-warning.
058100     move wd-print-area to wd-report-line.
058200     write wd-report-line.
058300
058400 reject-req-exit.
058500     exit.
058600
058700******************************************************************
058800*  PRINT-DETAIL - ONE RUN-REPORT LINE FOR AN ACCEPTED REQUEST.   *
058900*  WD-D-WARNING CARRIES RCPGEN'S TRUNCATION WARNING TEXT, IF ANY *CR6045
059000*  FIRED FOR THIS REQUEST (CR 6045).                             *CR6045
059100******************************************************************
059200 print-detail.
059300     move spaces to wd-print-area.
059400     move wr-req-id to wd-d-req-id.
059500     move wr-strategy-id to wd-d-strategy.
059600     move "ACCEPTED" to wd-d-status.
059700     move wd-output-count to wd-d-points.
059800     move wc-overall to wd-d-overall.
059900     move spaces to wd-d-reason.
060000     move wd-rc-warning to wd-d-warning.
060100     move wd-print-area to wd-report-line.
060200     write wd-report-line.
060300
060400 print-detail-exit.
060500     exit.
060600
060700******************************************************************
060800*  TELOS - END OF RUN, PRINTS THE CONTROL-TOTALS BLOCK AND       *
060900*  CLOSES EVERY FILE.                                            *
061000******************************************************************
061100 telos.
061200     perform telos-rpt thru telos-rpt-exit.
061300
061400     close wr-request-file.
061500     close we-edl-file.
061600     close ws-point-file.
061700     close wc-score-file.
061800     close wp-recipe-file.
061900     close wd-report-file.
062000
062100 telos-exit.
062200     exit.
062300
062400 telos-rpt.
062500     move spaces to wd-print-area.
062600     move "RUN CONTROL TOTALS" to wd-h-title.
062700     move wd-run-timestamp to wd-h-run-ts.
062800     move wd-print-area to wd-report-line.
062900     write wd-report-line.
063000
063100     move spaces to wd-print-area.
063200     move "REQUESTS READ" to wd-t-label.
063300     move wd-tot-requests to wd-t-value.
063400     move wd-print-area to wd-report-line.
063500     write wd-report-line.
063600
063700     move spaces to wd-print-area.
063800     move "REQUESTS ACCEPTED" to wd-t-label.
063900     move wd-tot-accepted to wd-t-value.
064000     move wd-print-area to wd-report-line.
064100     write wd-report-line.
064200
064300     move spaces to wd-print-area.
064400     move "REQUESTS REJECTED" to wd-t-label.
064500     move wd-tot-rejected to wd-t-value.
064600     move wd-print-area to wd-report-line.
064700     write wd-report-line.
064800
064900     move spaces to wd-print-area.
065000     move "POINTS OUTPUT, ALL REQUESTS" to wd-t-label.
065100     move wd-tot-points-out to wd-t-value.
065200     move wd-print-area to wd-report-line.
065300     write wd-report-line.
065400
065500     move spaces to wd-print-area.
065600     move "WARNINGS ISSUED" to wd-t-label.
065700     move wd-tot-warnings to wd-t-value.
065800     move wd-print-area to wd-report-line.
065900     write wd-report-line.
066000
066100     move spaces to wd-print-area.
066200     move "CENTER_EDGE REQUESTS" to wd-t-label.
066300     move wd-tot-ce to wd-t-value.
066400     move wd-print-area to wd-report-line.
066500     write wd-report-line.
066600
066700     move spaces to wd-print-area.
066800     move "EDGE_ONLY REQUESTS" to wd-t-label.
066900     move wd-tot-eo to wd-t-value.
067000     move wd-print-area to wd-report-line.
067100     write wd-report-line.
067200
067300     move spaces to wd-print-area.
067400     move "GRID_UNIFORM REQUESTS" to wd-t-label.
067500     move wd-tot-gu to wd-t-value.
067600     move wd-print-area to wd-report-line.
067700     write wd-report-line.
067800
067900     move spaces to wd-print-area.
068000     move "ZONE_RING_N REQUESTS" to wd-t-label.
068100     move wd-tot-zr to wd-t-value.
068200     move wd-print-area to wd-report-line.
068300     write wd-report-line.
068400
068500 telos-rpt-exit.
068600     exit.

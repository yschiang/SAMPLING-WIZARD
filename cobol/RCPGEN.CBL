000100 identification division.
000200 program-id.    rcpgen.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  04-06-91.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  RCPGEN  --  WAFER SAMPLING WIZARD, RECIPE TRANSLATOR          *
001000*  TAKES THE SELECTED-POINT LIST A STRATEGY MODULE BUILT AND     *
001100*  TURNS IT INTO ONE RECIPE-HEADER ROW FOLLOWED BY ITS RECIPE-   *
001200*  POINT ROWS, BUILT IN WORKING STORAGE BECAUSE AN OPEN FILE     *
001300*  CANNOT RIDE ALONG ON A CALL USING.  THE CALLER WRITES THE     *
001400*  TABLE TO THE RECIPE-FILE ONCE CONTROL COMES BACK.             *
001500******************************************************************
001600*  CHANGE LOG                                                    *
001700*  910604  TS  ORIGINAL LAYOUT, HEADER ROW ONLY                  *ORIG
001800*  930117  TS  ADDED POINT ROWS, DIE-TO-MM CONVERSION            *
001900*  951203  TS  ADDED TOOL-MAX-POINTS TRUNCATION STEP (CR 4417)   *CR4417
002000*  960822  TS  RECIPE ID WAS USING ONLY THE FIRST POINT, NOW     *CR4981
002100*              FOLDS IN THE LAST POINT AND THE KEPT COUNT TOO    *CR4981
002200*              (CR 4981)                                         *CR4981
002300*  990204  TS  Y2K REVIEW - NO DATE FIELDS TOUCHED, N/A          *Y2K9902
002400*  010308  TS  ROW WIDENED TO 110, XLATE-TRUNCATE NOW SETS       *CR6043
002500*              XL-H-WARNING TO SIGNIFICANT_POINT_TRUNCATION WHEN *CR6043
002600*              THE CUT TOPS 20 PERCENT OF TOOL-MAX (CR 6043)     *CR6043
002700*  010309  TS  BACKED OUT CR 6043 -- AUDIT FOUND THE RECIPE ROW  *CR6045
002800*              HAS NO WARNING SLOT IN ITS 80-BYTE LAYOUT.  THE   *CR6045
002900*              WARNING NOW RIDES BACK TO THE CALLER ON A NEW     *CR6045
003000*              LINKAGE PARAMETER, LS-RECIPE-PARMS, INSTEAD OF ON *CR6045
003100*              THE HEADER ROW ITSELF (CR 6045)                  *CR6045
003200*  010310  TS  XLATE-ID-FOLD NEVER FOLDED IN XL-DROPPED-COUNT -  *CR6047
003300*              TWO REQUESTS DIFFERING ONLY IN DROPPED/TRUNCATED  *CR6047
003400*              POINT COUNT GOT THE SAME RECIPE ID.  ADDED THE    *CR6047
003500*              MISSING TERM (CR 6047)                           *CR6047
003600*  010310  TS  NOTED IN XLATE-WRITE WHY RC-ORDER IS ALWAYS SET   *CR6047
003700*              TO SEQUENTIAL -- NO CODE CHANGE, DOCUMENTATION    *CR6047
003800*              ONLY (CR 6047)                                    *CR6047
003900******************************************************************
004000 environment division.
004100 configuration section.
004200 source-computer.  ibm-at.
004300 object-computer.  ibm-at.
004400 special-names.
004500     class numeric-sign is "+" "-".
004600
004700 data division.
004800 working-storage section.
004900
005000 01  xl-work.
005100     05  xl-temp-idx              pic 9(04) comp.
005200     05  xl-kept-count            pic 9(04) comp.
005300     05  xl-dropped-count         pic 9(04) comp.
005400     05  xl-out-count             pic 9(04) comp.
005500     05  xl-first-x-mm            pic s9(03)v9(01) comp.
005600     05  xl-first-y-mm            pic s9(03)v9(01) comp.
005700     05  xl-last-x-mm             pic s9(03)v9(01) comp.
005800     05  xl-last-y-mm             pic s9(03)v9(01) comp.
005900     05  xl-cut-count             pic 9(04) comp.
006000     05  xl-cut-pct-x100          pic 9(07) comp.
006100     05  filler                   pic x(01).
006200 01  xl-work-trace redefines xl-work.
006300     05  tr-xl-bytes              pic x(41).
006400
006500******************************************************************
006600*  XL-WARNING-CODE - HOLDS THE TRUNCATION WARNING (IF ANY) FROM  *CR6043
006700*  XLATE-TRUNCATE UNTIL XLATE-WRITE MOVES IT OUT TO THE CALLER   *CR6045
006800*  ON LS-RC-WARNING; XL-ROW-AREA GETS WIPED TO SPACES EACH TIME  *CR6043
006900*  A ROW IS BUILT SO IT CANNOT HOLD THIS VALUE IN BETWEEN.       *CR6045
007000******************************************************************
007100 01  xl-warning-code                pic x(30).
007200
007300******************************************************************
007400*  XL-POINT-WORK-TBL - THE POINTS SURVIVING THE BOUNDARY DROP    *
007500*  AND TRUNCATION STEPS, IN THEIR ORIGINAL L3 ORDER.             *
007600******************************************************************
007700 01  xl-point-work-tbl.
007800     05  xl-pw-entry occurs 1500 times
007900                     indexed by xl-pw-idx.
008000         10  xl-pw-x-mm               pic s9(05)v9(03) comp.
008100         10  xl-pw-y-mm               pic s9(05)v9(03) comp.
008200         10  xl-pw-die-x              pic s9(03) comp.
008300         10  xl-pw-die-y              pic s9(03) comp.
008400         10  filler                   pic x(01).
008500
008600******************************************************************
008700*  XL-ID-WORK - DETERMINISTIC RECIPE-ID DIGEST.  SAME INPUT      *
008800*  ALWAYS PRODUCES THE SAME 16-CHAR ID.  NO RANDOM OR CLOCK-     *
008900*  BASED VALUE GOES INTO IT.                                    *
009000******************************************************************
009100 01  xl-id-work.
009200     05  xl-digest                pic 9(09) comp.
009300     05  xl-byte-idx              pic 9(02) comp.
009400     05  xl-alpha-idx             pic 9(02) comp.
009500     05  xl-char-value            pic 9(02) comp.
009600     05  xl-source-str            pic x(40).
009700     05  filler                   pic x(01).
009800 01  xl-digest-text               pic 9(09).
009900
010000******************************************************************
010100*  XL-ALPHABET-STR - LOOKUP TABLE FOR TURNING ONE CHARACTER OF   *
010200*  TOOL-TYPE/VENDOR INTO A SMALL NUMBER, SO THE RECIPE-ID        *
010300*  DIGEST NEVER NEEDS THE COMPILER'S CHARACTER-CODE FUNCTIONS.   *
010400******************************************************************
010500 01  xl-alphabet-str
010600         pic x(37) value "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ".
010700
010800******************************************************************
010900*  XL-HDR-AREA / XL-PT-AREA - ONE 80-BYTE WORK AREA, REDEFINED   *CR6045
011000*  TWO WAYS, JUST LIKE THE RECIPE-FILE'S OWN HEADER/POINT        *
011100*  VIEWS, SO THIS PROGRAM CAN BUILD EITHER SHAPE BEFORE MOVING   *
011200*  IT OUT TO THE CALLER'S TABLE.                                *CR6045
011300******************************************************************
011400 01  xl-row-area                  pic x(80).
011500 01  xl-hdr-view redefines xl-row-area.
011600     05  xl-h-rec-type            pic x(01).
011700     05  xl-h-req-id              pic x(08).
011800     05  xl-h-recipe-id           pic x(16).
011900     05  xl-h-tool-type           pic x(12).
012000     05  xl-h-vendor              pic x(08).
012100     05  xl-h-coord-sys           pic x(08).
012200     05  xl-h-point-count         pic 9(04).
012300     05  xl-h-order               pic x(10).
012400     05  xl-h-kept                pic 9(04).
012500     05  xl-h-dropped             pic 9(04).
012600     05  filler                   pic x(05).
012700 01  xl-pt-view redefines xl-row-area.
012800     05  xl-p-rec-type            pic x(01).
012900     05  xl-p-point-id            pic 9(04).
013000     05  xl-p-x-mm                pic s9(03)v9(03)
013100                                    sign leading separate.
013200     05  xl-p-y-mm                pic s9(03)v9(03)
013300                                    sign leading separate.
013400     05  xl-p-die-x               pic s9(03)
013500                                    sign leading separate.
013600     05  xl-p-die-y               pic s9(03)
013700                                    sign leading separate.
013800     05  filler                   pic x(53).
013900
014000 linkage section.
014100     copy wreqly.
014200     copy wcandly.
014300
014400 01  ls-numeric-parms.
014500     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
014600     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
014700     05  ls-rotation-offset       pic s9(03)v9(03) comp.
014800     05  ls-strategy-number       pic 9(01) comp.
014900     05  ls-target-requested      pic 9(04) comp.
015000     05  ls-target-resolved       pic 9(04) comp.
015100     05  ls-available-count       pic 9(04) comp.
015200     05  ls-output-count          pic 9(04) comp.
015300     05  filler                   pic x(01).
015400
015500******************************************************************
015600*  LS-RECIPE-PARMS - CARRIES THE TRUNCATION WARNING CODE (IF     *CR6045
015700*  ANY) BACK TO THE CALLER SINCE IT NO LONGER HAS A HOME ON THE  *CR6045
015800*  RECIPE-FILE HEADER ROW (CR 6045).                             *CR6045
015900******************************************************************
016000 01  ls-recipe-parms.
016100     05  ls-rc-warning            pic x(30).
016200     05  filler                   pic x(01).
016300
016400     copy wrcptb.
016500
016600 procedure division using wr-request-rec
016700                          wk-cand-table
016800                          ls-numeric-parms
016900                          ls-recipe-parms
017000                          wg-recipe-table.
017100
017200 begin.
017300     move zero to wg-recipe-count.
017400     move spaces to ls-rc-warning.
017500
017600     perform xlate-points    thru xlate-points-exit.
017700     perform xlate-truncate  thru xlate-truncate-exit.
017800     perform xlate-coordsys  thru xlate-coordsys-exit.
017900     perform xlate-id        thru xlate-id-exit.
018000     perform xlate-write     thru xlate-write-exit.
018100
018200     goback.
018300
018400******************************************************************
018500*  XLATE-POINTS - CONVERTS EACH KEPT DIE TO MM (ALREADY DONE BY  *
018600*  THE STRATEGY MODULE, SO THIS JUST COPIES IT FORWARD) AND      *
018700*  DROPS ANY POINT WHOSE DISTANCE IS PAST THE WAFER RADIUS.      *
018800******************************************************************
018900 xlate-points.
019000     move zero to xl-kept-count.
019100     move zero to xl-dropped-count.
019200     set wk-cand-idx to 1.
019300
019400 xlate-points-loop.
019500     if wk-cand-idx > wk-cand-count go to xlate-points-exit.
019600     if xl-kept-count >= ls-output-count go to xlate-points-exit.
019700
019800     if wk-cand-kept (wk-cand-idx)
019900        if wk-cand-dist-mm (wk-cand-idx) > ls-wafer-radius-mm
020000           add 1 to xl-dropped-count
020100        else
020200           add 1 to xl-kept-count
020300           move wk-cand-x-mm (wk-cand-idx) to
020400                xl-pw-x-mm (xl-kept-count)
020500           move wk-cand-y-mm (wk-cand-idx) to
020600                xl-pw-y-mm (xl-kept-count)
020700           move wk-cand-die-x (wk-cand-idx) to
020800                xl-pw-die-x (xl-kept-count)
020900           move wk-cand-die-y (wk-cand-idx) to
021000                xl-pw-die-y (xl-kept-count)
021100        end-if
021200     end-if.
021300
021400     set wk-cand-idx up by 1.
021500     go to xlate-points-loop.
021600
021700 xlate-points-exit.
021800     exit.
021900
022000******************************************************************
022100*  XLATE-TRUNCATE - IF MORE POINTS SURVIVED THAN THE TOOL CAN    *
022200*  HOLD, KEEP ONLY THE FIRST WR-TOOL-MAX-POINTS, L3 ORDER        *
022300*  PRESERVED.  ANYTHING CUT HERE ADDS TO THE DROPPED COUNT.  IF  *
022400*  THE CUT ITSELF TOPS 20 PERCENT OF THE TOOL'S CAPACITY,        *CR6043
022500*  XL-WARNING-CODE IS SET TO SIGNIFICANT_POINT_TRUNCATION SO     *CR6045
022600*  XLATE-WRITE CAN HAND IT BACK TO THE CALLER ON LS-RC-WARNING,  *CR6045
022700*  NOT JUST A COUNT (CR 6043, RELOCATED CR 6045).                *CR6045
022800******************************************************************
022900 xlate-truncate.
023000     move xl-kept-count to xl-out-count.
023100     move zero to xl-cut-count.
023200     if xl-kept-count > wr-tool-max-points
023300        compute xl-cut-count =
023400                xl-kept-count - wr-tool-max-points
023500        compute xl-dropped-count = xl-dropped-count +
023600                xl-cut-count
023700        move wr-tool-max-points to xl-out-count
023800     end-if.
023900     move xl-out-count to xl-kept-count.
024000
024100     move spaces to xl-warning-code.
024200     if xl-cut-count > zero and wr-tool-max-points > zero
024300        compute xl-cut-pct-x100 rounded =
024400                (xl-cut-count * 10000) / wr-tool-max-points
024500        if xl-cut-pct-x100 > 2000
024600           move "SIGNIFICANT_POINT_TRUNCATION" to xl-warning-code
024700        end-if
024800     end-if.
024900
025000 xlate-truncate-exit.
025100     exit.
025200
025300******************************************************************
025400*  XLATE-COORDSYS - THIS BATCH MODEL ALWAYS TREATS THE TOOL AS   *
025500*  SUPPORTING DIE_GRID, SO THAT IS THE COORDINATE SYSTEM NOTED   *
025600*  IN THE HEADER; THE "ELSE MM" PATH IS A DECLARED NO-OP HERE.   *
025700******************************************************************
025800 xlate-coordsys.
025900     move "DIE_GRID" to xl-h-coord-sys.
026000
026100 xlate-coordsys-exit.
026200     exit.
026300
026400******************************************************************
026500*  XLATE-ID - DETERMINISTIC DIGEST FROM TOOL-TYPE, VENDOR, KEPT  *
026600*  COUNT, DROPPED (NOTE) COUNT, AND THE FIRST/LAST SURVIVING     *CR6047
026700*  POINT'S MM COORDINATES TO ONE DECIMAL.  SAME INPUTS ALWAYS    *CR6047
026800*  FOLD TO THE SAME NUMBER.                                      *
026900******************************************************************
027000 xlate-id.
027100     move zero to xl-digest.
027200
027300     if xl-kept-count > zero
027400        move xl-pw-x-mm (1) to xl-first-x-mm
027500        move xl-pw-y-mm (1) to xl-first-y-mm
027600        move xl-pw-x-mm (xl-kept-count) to xl-last-x-mm
027700        move xl-pw-y-mm (xl-kept-count) to xl-last-y-mm
027800     else
027900        move zero to xl-first-x-mm
028000        move zero to xl-first-y-mm
028100        move zero to xl-last-x-mm
028200        move zero to xl-last-y-mm
028300     end-if.
028400
028500     move spaces to xl-source-str.
028600     move wr-tool-type   to xl-source-str (1:12).
028700     move wr-tool-vendor to xl-source-str (13:8).
028800
028900     move zero to xl-digest.
029000     move 1 to xl-byte-idx.
029100
029200 xlate-id-loop.
029300     if xl-byte-idx > 20 go to xlate-id-fold.
029400     perform xlate-id-char-value thru xlate-id-char-value-exit.
029500     compute xl-digest = (xl-digest * 31) + xl-char-value.
029600     add 1 to xl-byte-idx.
029700     go to xlate-id-loop.
029800
029900******************************************************************
030000*  XLATE-ID-CHAR-VALUE - SCANS XL-ALPHABET-STR FOR THE CURRENT   *
030100*  SOURCE CHARACTER AND RETURNS ITS POSITION AS XL-CHAR-VALUE,   *
030200*  ZERO IF IT IS NOT ONE OF THE LETTERS/DIGITS/SPACE IN THE      *
030300*  TABLE.                                                        *
030400******************************************************************
030500 xlate-id-char-value.
030600     move zero to xl-char-value.
030700     move 1 to xl-alpha-idx.
030800
030900 xlate-id-char-value-loop.
031000     if xl-alpha-idx > 37 go to xlate-id-char-value-exit.
031100     if xl-alphabet-str (xl-alpha-idx:1) =
031200        xl-source-str (xl-byte-idx:1)
031300        move xl-alpha-idx to xl-char-value
031400        go to xlate-id-char-value-exit
031500     end-if.
031600     add 1 to xl-alpha-idx.
031700     go to xlate-id-char-value-loop.
031800
031900 xlate-id-char-value-exit.
032000     exit.
032100
032200 xlate-id-fold.
032300*  DROPPED-COUNT FOLDED IN TOO, AS A NOTE-COUNT TERM -           *CR6047
032400*  OTHERWISE TWO OTHERWISE-IDENTICAL REQUESTS THAT DROP A        *CR6047
032500*  DIFFERENT NUMBER OF POINTS WOULD GET THE SAME ID (CR 6047).   *CR6047
032600     compute xl-digest rounded =
032700             xl-digest +
032800             (xl-kept-count * 101) +
032900             (xl-dropped-count * 1031) +
033000             (xl-first-x-mm * 1009) +
033100             (xl-first-y-mm * 1013) +
033200             (xl-last-x-mm  * 1019) +
033300             (xl-last-y-mm  * 1021).
033400     move xl-digest to xl-digest-text.
033500
033600 xlate-id-exit.
033700     exit.
033800
033900******************************************************************
034000*  XLATE-WRITE - BUILDS THE HEADER ROW AND THE POINT ROWS INTO   *
034100*  WG-RECIPE-TABLE, HEADER FIRST, AND HANDS THE TRUNCATION        *CR6045
034200*  WARNING (IF ANY) BACK TO THE CALLER ON LS-RC-WARNING.          *CR6045
034300******************************************************************
034400 xlate-write.
034500     move spaces to xl-row-area.
034600     move "H" to xl-h-rec-type.
034700     move wr-req-id to xl-h-req-id.
034800     move "RCP" to xl-h-recipe-id (1:3).
034900     move xl-digest-text to xl-h-recipe-id (4:9).
035000     move spaces to xl-h-recipe-id (13:4).
035100     move wr-tool-type to xl-h-tool-type.
035200     move wr-tool-vendor to xl-h-vendor.
035300     move xl-kept-count to xl-h-point-count.
035400*  RC-ORDER IS ALWAYS SEQUENTIAL HERE, THE SAME DECLARED         *CR6047
035500*  DEFAULT, THE WAY XLATE-COORDSYS ALWAYS NOTES DIE_GRID         *CR6047
035600*  - L3 ORDER STAYS PRESERVED END TO END IN THIS MODEL           *CR6047
035700*  AND NO STRATEGY EVER REORDERS FOR TOOL THROUGHPUT, SO         *CR6047
035800*  TOOL-REQUIRES-ORDERING IS THE ONLY CASE PRODUCED (CR 6047)    *CR6047
035900     move "SEQUENTIAL" to xl-h-order.
036000     move xl-kept-count to xl-h-kept.
036100     move xl-dropped-count to xl-h-dropped.
036200     move xl-warning-code to ls-rc-warning.
036300
036400     add 1 to wg-recipe-count.
036500     move xl-row-area to wg-recipe-body (wg-recipe-count).
036600
036700     move 1 to xl-temp-idx.
036800
036900 xlate-write-loop.
037000     if xl-temp-idx > xl-kept-count go to xlate-write-exit.
037100
037200     move spaces to xl-row-area.
037300     move "P" to xl-p-rec-type.
037400     move xl-temp-idx to xl-p-point-id.
037500
037600     compute xl-p-x-mm rounded = xl-pw-x-mm (xl-temp-idx).
037700     compute xl-p-y-mm rounded = xl-pw-y-mm (xl-temp-idx).
037800     move xl-pw-die-x (xl-temp-idx) to xl-p-die-x.
037900     move xl-pw-die-y (xl-temp-idx) to xl-p-die-y.
038000
038100     add 1 to wg-recipe-count.
038200     move xl-row-area to wg-recipe-body (wg-recipe-count).
038300
038400     add 1 to xl-temp-idx.
038500     go to xlate-write-loop.
038600
038700 xlate-write-exit.
038800     exit.
038900

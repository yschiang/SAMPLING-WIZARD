000100 identification division.
000200 program-id.    ctredg.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  17-01-93.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  CTREDG  --  WAFER SAMPLING WIZARD, CENTER_EDGE STRATEGY       *
001000*  BUILDS THE DIE CANDIDATE LIST RING BY RING OUTWARD FROM THE   *
001100*  WAFER CENTRE - CARDINALS, THEN DIAGONALS, THEN (PAST RING 2)  *
001200*  THE REMAINING RING POINTS IN ROTATED-ANGLE ORDER - THEN HANDS *
001300*  THE LIST TO THE SHARED FILTER/CONSTRAINT PARAGRAPHS IN SMPSVC.*
001400*                                                                *
001500*  THIS REPLACES THE OLD CUSTOMER-LEDGER PRINT PROGRAM.  ITS     *
001600*  CALLED-SUBPROGRAM/LINKAGE-SECTION PARAMETER BLOCK HABIT       *
001700*  SURVIVES; THE AGORES/LOGARIASMOS CUSTOMER-BALANCE LOGIC DOES  *
001800*  NOT.                                                          *
001900******************************************************************
002000*  CHANGE LOG                                                    *
002100*  930117  TS  ORIGINAL - CARDINAL/DIAGONAL RINGS ONLY           *ORIG    
002200*  951203  TS  ADDED RING-OTHERS SORT PAST RING 2 (CR 4417)      *CR4417  
002300*  960822  TS  SIMPLE-MIN TARGET CALC SPLIT OUT OF A4 INTO A3,   *CR4981  
002400*              WAS BEING CONFUSED WITH THE STANDARD RESOLVER     *CR4981  
002500*              USED BY EDGONY/GRDUNI (CR 4981)                   *CR4981  
002600*  981115  TS  RING-OTHERS ANGLE NOW COMES FROM SMPSVC'S         *CR5190  
002700*              ROTATE-ANGLE CALL INSTEAD OF A LOCAL COPY OF THE  *CR5190  
002800*              ARCTAN SERIES - ONE LESS PLACE FOR THE MATH TO    *CR5190  
002900*              DRIFT OUT OF STEP (CR 5190)                       *CR5190  
003000*  990204  TS  Y2K REVIEW - NO DATE FIELDS TOUCHED, N/A          *Y2K9902 
003100******************************************************************
003200 environment division.
003300 configuration section.
003400 source-computer.  ibm-at.
003500 object-computer.  ibm-at.
003600 special-names.
003700     class numeric-sign is "+" "-".
003800
003900 data division.
004000 working-storage section.
004100
004200 01  work-cnt.
004300     05  wk-k                     pic s9(04) comp.
004400     05  wk-dx                    pic s9(04) comp.
004500     05  wk-dy                    pic s9(04) comp.
004600     05  wk-max-ring              pic 9(04) comp.
004700     05  wk-ring-x                pic 9(04) comp.
004800     05  wk-ring-y                pic 9(04) comp.
004900     05  wk-temp-idx              pic 9(04) comp.
005000     05  wk-pass-flag             pic x(01).
005100         88  wk-swapped-occurred      value "Y".
005200         88  wk-no-swap                value "N".
005300     05  filler                   pic x(01).
005400     05  wk-svc-function          pic x(02).
005500
005600 01  wk-others-range-tbl.
005700     05  wk-others-range-count    pic 9(03) comp.
005800     05  wk-others-range occurs 200 times
005900                       indexed by wk-or-idx.
006000         10  wk-or-start              pic 9(04) comp.
006100         10  wk-or-end                pic 9(04) comp.
006200         10  filler                   pic x(01).
006300
006400******************************************************************
006500*  SWAP-BUFFER - ONE CANDIDATE ROW, USED AS THE EXCHANGE AREA    *
006600*  FOR THE RING-OTHERS BUBBLE SORT.  TWO ALTERNATE VIEWS KEPT,   *
006700*  THE WAY THE OLD CUSTOMER-SORT-BY-BALANCE PASS CARRIED A       *
006800*  FIELD VIEW AND A RAW-BYTE TRACE VIEW OF ITS SWAP BUFFER.      *
006900******************************************************************
007000 01  swap-buffer-values.
007100     05  filler                   pic x(34) value spaces.
007200 01  swap-entry redefines swap-buffer-values.
007300     05  sw-die-x                 pic s9(03) comp.
007400     05  sw-die-y                 pic s9(03) comp.
007500     05  sw-x-mm                  pic s9(05)v9(03) comp.
007600     05  sw-y-mm                  pic s9(05)v9(03) comp.
007700     05  sw-dist-mm               pic s9(05)v9(03) comp.
007800     05  sw-angle-deg             pic s9(03)v9(03) comp.
007900     05  sw-rangle-deg            pic s9(03)v9(03) comp.
008000     05  sw-zone                  pic 9(02) comp.
008100     05  sw-keep-flag             pic x(01).
008200     05  filler                   pic x(03).
008300 01  swap-row-trace redefines swap-buffer-values.
008400     05  tr-coords                pic x(16).
008500     05  tr-scores                pic x(18).
008600
008700******************************************************************
008800*  WK-SORT-KEY-VALUE CACHES THE LEFT-HAND ROW'S SORT KEY FOR THE *
008900*  RING-OTHERS BUBBLE COMPARE, SO THE NESTED IF DOES NOT         *
009000*  RE-SUBSCRIPT WK-CAND-RANGLE-DEG/WK-CAND-DIE-X ON EVERY BRANCH.*
009100******************************************************************
009200 01  wk-sort-key-value.
009300     05  wk-sk-rangle             pic s9(03)v9(03) comp.
009400     05  wk-sk-die-x              pic s9(03) comp.
009500     05  wk-sk-die-y              pic s9(03) comp.
009600 01  wk-sort-key-bytes redefines wk-sort-key-value.
009700     05  filler                   pic x(09).
009800
009900 01  a3-work.
010000     05  a3-target                pic 9(04) comp.
010100     05  filler                   pic x(01).
010200
010300     copy wedtbl.
010400
010500 linkage section.
010600 01  ls-return-code                pic x(02).
010700     88  ls-ok                        value "OK".
010800     88  ls-rejected                  value "RJ".
010900 01  ls-error-code                 pic x(20).
011000
011100     copy wreqly.
011200     copy wcandly.
011300
011400 01  ls-numeric-parms.
011500     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
011600     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
011700     05  ls-rotation-offset       pic s9(03)v9(03) comp.
011800     05  ls-strategy-number       pic 9(01) comp.
011900     05  ls-target-requested      pic 9(04) comp.
012000     05  ls-target-resolved       pic 9(04) comp.
012100     05  ls-available-count       pic 9(04) comp.
012200     05  ls-output-count          pic 9(04) comp.
012300     05  filler                   pic x(01).
012400
012500 procedure division using ls-return-code
012600                          ls-error-code
012700                          wr-request-rec
012800                          wt-edl-table
012900                          wk-cand-table
013000                          ls-numeric-parms.
013100
013200 begin.
013300     move "OK" to ls-return-code.
013400     move spaces to ls-error-code.
013500
013600     perform a1 thru a1-exit.
013700     perform a2 thru a2-exit.
013800     perform a3 thru a3-exit.
013900     perform a4 thru a4-exit.
014000
014100     goback.
014200
014300******************************************************************
014400*  A1 - BUILDS WK-CAND-TABLE IN RING ORDER OUT FROM THE CENTRE.  *
014500*  MAX-RING = MAX( INT(R/PITCH-X)+1, INT(R/PITCH-Y)+1 ).         *
014600******************************************************************
014700 a1.
014800     move zero to wk-cand-count.
014900     move zero to wk-others-range-count.
015000     move wr-rotation-seed to ls-rotation-offset.
015100
015200     compute wk-ring-x = ls-wafer-radius-mm / wr-die-pitch-x-mm.
015300     compute wk-ring-y = ls-wafer-radius-mm / wr-die-pitch-y-mm.
015400     add 1 to wk-ring-x.
015500     add 1 to wk-ring-y.
015600     if wk-ring-x > wk-ring-y
015700        move wk-ring-x to wk-max-ring
015800     else
015900        move wk-ring-y to wk-max-ring
016000     end-if.
016100
016200     move zero to wk-dx.
016300     move zero to wk-dy.
016400     perform a1-add-point.
016500
016600     move zero to wk-k.
016700
016800 a1-ring-loop.
016900     add 1 to wk-k.
017000     if wk-k > wk-max-ring go to a1-finish.
017100     if wk-cand-count >= 1490 go to a1-finish.
017200
017300*        cardinals N(0,k) E(k,0) S(0,-k) W(-k,0)
017400     move 0 to wk-dx.     move wk-k to wk-dy.
017500     perform a1-add-point.
017600     move wk-k to wk-dx.  move 0 to wk-dy.
017700     perform a1-add-point.
017800     move 0 to wk-dx.     compute wk-dy = wk-k * -1.
017900     perform a1-add-point.
018000     compute wk-dx = wk-k * -1.  move 0 to wk-dy.
018100     perform a1-add-point.
018200
018300     if wk-k > 1
018400*        diagonals NE(k,k) SE(k,-k) SW(-k,-k) NW(-k,k)
018500        move wk-k to wk-dx.  move wk-k to wk-dy.
018600        perform a1-add-point.
018700        move wk-k to wk-dx.  compute wk-dy = wk-k * -1.
018800        perform a1-add-point.
018900        compute wk-dx = wk-k * -1. compute wk-dy = wk-k * -1.
019000        perform a1-add-point.
019100        compute wk-dx = wk-k * -1. move wk-k to wk-dy.
019200        perform a1-add-point.
019300     end-if.
019400
019500     if wk-k > 2
019600        perform a1-others thru a1-others-exit
019700     end-if.
019800
019900     go to a1-ring-loop.
020000
020100 a1-add-point.
020200     add 1 to wk-cand-count.
020300     move wk-dx to wk-cand-die-x (wk-cand-count).
020400     move wk-dy to wk-cand-die-y (wk-cand-count).
020500     compute wk-cand-x-mm (wk-cand-count) =
020600             wk-dx * wr-die-pitch-x-mm.
020700     compute wk-cand-y-mm (wk-cand-count) =
020800             wk-dy * wr-die-pitch-y-mm.
020900     set wk-cand-kept (wk-cand-count) to true.
021000
021100******************************************************************
021200*  A1-OTHERS - APPENDS THE REMAINING BOUNDARY POINTS OF RING K   *
021300*  (MAX(|X|,|Y|) = K, EXCLUDING THE 8 CARDINAL/DIAGONAL POINTS   *
021400*  ALREADY ADDED) AND REMEMBERS THE SUB-RANGE SO A1-FINISH CAN   *
021500*  SORT IT BY ROTATED ANGLE ONCE THE WHOLE TABLE IS BUILT.       *
021600******************************************************************
021700 a1-others.
021800     if wk-others-range-count >= 200 go to a1-others-exit.
021900     add 1 to wk-others-range-count.
022000     compute wk-or-start (wk-others-range-count) =
022100             wk-cand-count + 1.
022200
022300*        top edge  dy = +k, dx = -k+1 .. +k-1, skip dx = 0
022400     move wk-k to wk-dy.
022500     compute wk-dx = (wk-k * -1) + 1.
022600 a1-others-top.
022700     if wk-dx > (wk-k - 1) go to a1-others-bottom-init.
022800     if wk-dx not = 0 and wk-cand-count < 1490
022900        perform a1-add-point
023000     end-if.
023100     add 1 to wk-dx.
023200     go to a1-others-top.
023300
023400 a1-others-bottom-init.
023500*        bottom edge  dy = -k, dx = -k+1 .. +k-1, skip dx = 0
023600     compute wk-dy = wk-k * -1.
023700     compute wk-dx = (wk-k * -1) + 1.
023800 a1-others-bottom.
023900     if wk-dx > (wk-k - 1) go to a1-others-right-init.
024000     if wk-dx not = 0 and wk-cand-count < 1490
024100        perform a1-add-point
024200     end-if.
024300     add 1 to wk-dx.
024400     go to a1-others-bottom.
024500
024600 a1-others-right-init.
024700*        right edge  dx = +k, dy = -k+1 .. +k-1, skip dy = 0
024800     move wk-k to wk-dx.
024900     compute wk-dy = (wk-k * -1) + 1.
025000 a1-others-right.
025100     if wk-dy > (wk-k - 1) go to a1-others-left-init.
025200     if wk-dy not = 0 and wk-cand-count < 1490
025300        perform a1-add-point
025400     end-if.
025500     add 1 to wk-dy.
025600     go to a1-others-right.
025700
025800 a1-others-left-init.
025900*        left edge  dx = -k, dy = -k+1 .. +k-1, skip dy = 0
026000     compute wk-dx = wk-k * -1.
026100     compute wk-dy = (wk-k * -1) + 1.
026200 a1-others-left.
026300     if wk-dy > (wk-k - 1) go to a1-others-finish.
026400     if wk-dy not = 0 and wk-cand-count < 1490
026500        perform a1-add-point
026600     end-if.
026700     add 1 to wk-dy.
026800     go to a1-others-left.
026900
027000 a1-others-finish.
027100     move wk-cand-count to wk-or-end (wk-others-range-count).
027200
027300 a1-others-exit.
027400     exit.
027500
027600******************************************************************
027700*  A1-FINISH - NOW THAT THE WHOLE TABLE IS BUILT, CALL SMPSVC TO *
027800*  FILL IN DIST/ANGLE/RANGLE FOR EVERY ROW, THEN BUBBLE-SORT     *
027900*  EACH RECORDED RING-OTHERS SUB-RANGE BY (RANGLE, X, Y).       *
028000******************************************************************
028100 a1-finish.
028200     move "04" to wk-svc-function.
028300     call "smpsvc" using wk-svc-function ls-return-code
028400                         ls-error-code wr-request-rec
028500                         wt-edl-table wk-cand-table
028600                         ls-numeric-parms.
028700
028800     move 1 to wk-or-idx.
028900
029000 a1-finish-loop.
029100     if wk-or-idx > wk-others-range-count go to a1-exit.
029200     perform a1-sort-others thru a1-sort-others-exit.
029300     set wk-or-idx up by 1.
029400     go to a1-finish-loop.
029500
029600 a1-exit.
029700     exit.
029800
029900******************************************************************
030000*  A1-SORT-OTHERS - EXCHANGE SORT OF WK-CAND-TABLE BETWEEN       *
030100*  WK-OR-START(WK-OR-IDX) AND WK-OR-END(WK-OR-IDX), ASCENDING BY *
030200*  (RANGLE-DEG, DIE-X, DIE-Y).  NO SORT VERB IN THIS SHOP'S      *
030300*  PROGRAMS - EXCHANGE SORT ON THE TABLE, AS ALWAYS.             *
030400******************************************************************
030500 a1-sort-others.
030600     if wk-or-end (wk-or-idx) <= wk-or-start (wk-or-idx)
030700        go to a1-sort-others-exit.
030800
030900 a1-sort-others-pass.
031000     set wk-no-swap to true.
031100     move wk-or-start (wk-or-idx) to wk-temp-idx.
031200
031300 a1-sort-others-cmp.
031400     if wk-temp-idx >= wk-or-end (wk-or-idx)
031500        go to a1-sort-others-test.
031600
031700     move wk-cand-rangle-deg (wk-temp-idx) to wk-sk-rangle.
031800     move wk-cand-die-x      (wk-temp-idx) to wk-sk-die-x.
031900     move wk-cand-die-y      (wk-temp-idx) to wk-sk-die-y.
032000
032100     if wk-sk-rangle >
032200        wk-cand-rangle-deg (wk-temp-idx + 1)
032300        set wk-swapped-occurred to true
032400     else
032500        if wk-sk-rangle =
032600           wk-cand-rangle-deg (wk-temp-idx + 1)
032700           and wk-sk-die-x >
032800               wk-cand-die-x (wk-temp-idx + 1)
032900           set wk-swapped-occurred to true
033000        else
033100           if wk-sk-rangle =
033200              wk-cand-rangle-deg (wk-temp-idx + 1)
033300              and wk-sk-die-x =
033400                  wk-cand-die-x (wk-temp-idx + 1)
033500              and wk-sk-die-y >
033600                  wk-cand-die-y (wk-temp-idx + 1)
033700              set wk-swapped-occurred to true
033800           else
033900              set wk-no-swap to true
034000           end-if
034100        end-if
034200     end-if.
034300
034400     if wk-swapped-occurred
034500        move wk-cand-entry (wk-temp-idx)     to swap-entry
034600        move wk-cand-entry (wk-temp-idx + 1) to
034700             wk-cand-entry (wk-temp-idx)
034800        move swap-entry to wk-cand-entry (wk-temp-idx + 1)
034900     end-if.
035000
035100     add 1 to wk-temp-idx.
035200     go to a1-sort-others-cmp.
035300
035400 a1-sort-others-test.
035500     if wk-swapped-occurred go to a1-sort-others-pass.
035600
035700 a1-sort-others-exit.
035800     exit.
035900
036000******************************************************************
036100*  A2 - MASK FILTER, THEN ADDITIONAL EDGE EXCLUSION, VIA SMPSVC. *
036200******************************************************************
036300 a2.
036400     move wr-edge-excl-mm to ls-edge-excl-mm.
036500
036600     move "02" to wk-svc-function.
036700     call "smpsvc" using wk-svc-function ls-return-code
036800                         ls-error-code wr-request-rec
036900                         wt-edl-table wk-cand-table
037000                         ls-numeric-parms.
037100
037200     if ls-rejected go to a2-exit.
037300
037400     move "03" to wk-svc-function.
037500     call "smpsvc" using wk-svc-function ls-return-code
037600                         ls-error-code wr-request-rec
037700                         wt-edl-table wk-cand-table
037800                         ls-numeric-parms.
037900
038000 a2-exit.
038100     exit.
038200
038300******************************************************************
038400*  A3 - CENTER_EDGE USES ITS OWN SIMPLE TARGET CALCULATION, NOT  *
038500*  THE CLAMPED RESOLVER USED BY EDGONY/GRDUNI: IF TARGET-POINTS  *
038600*  WAS SUPPLIED, TARGET = MIN(REQUESTED, MAX-POINTS, TOOL-MAX);  *
038700*  OTHERWISE TARGET = MIN(MAX-POINTS, TOOL-MAX).  (CR 4981)      *CR4981  
038800******************************************************************
038900 a3.
039000     if ls-rejected go to a3-exit.
039100
039200     if wr-target-points > zero
039300        move wr-target-points to a3-target
039400     else
039500        move wr-max-points to a3-target
039600     end-if.
039700
039800     if a3-target > wr-max-points move wr-max-points to a3-target.
039900     if a3-target > wr-tool-max-points
040000        move wr-tool-max-points to a3-target.
040100
040200     move a3-target to ls-target-resolved.
040300
040400 a3-exit.
040500     exit.
040600
040700******************************************************************
040800*  A4 - CONSTRAINT ENFORCEMENT (VIA SMPSVC), AVAILABLE COUNT IS  *
040900*  THE NUMBER OF CANDIDATES STILL MARKED KEPT AFTER A2.         *
041000******************************************************************
041100 a4.
041200     if ls-rejected go to a4-exit.
041300
041400     move zero to ls-available-count.
041500     move 1 to wk-cand-idx.
041600
041700 a4-count-loop.
041800     if wk-cand-idx > wk-cand-count go to a4-constrain.
041900     if wk-cand-kept (wk-cand-idx)
042000        add 1 to ls-available-count
042100     end-if.
042200     set wk-cand-idx up by 1.
042300     go to a4-count-loop.
042400
042500 a4-constrain.
042600     move "06" to wk-svc-function.
042700     call "smpsvc" using wk-svc-function ls-return-code
042800                         ls-error-code wr-request-rec
042900                         wt-edl-table wk-cand-table
043000                         ls-numeric-parms.
043100
043200 a4-exit.
043300     exit.

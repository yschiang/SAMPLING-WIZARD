000100******************************************************************
000200*  WCANDLY  --  CANDIDATE DIE TABLE, SHARED WORKING STORAGE      *
000300*  LAYOUT (NOT A FILE RECORD).  HOLDS THE CANDIDATE SET A        *
000400*  STRATEGY MODULE IS BUILDING BEFORE THE "L3 SELECTS ONLY"      *
000500*  CUT IS TAKEN, AND IS PASSED BY REFERENCE ON EVERY CALL TO     *
000600*  SMPSVC SO THE FILTER/SORT/STRIDE PARAGRAPHS THERE WORK        *
000700*  DIRECTLY ON THE CALLER'S TABLE - NO COPY-BACK NEEDED.         *
000800******************************************************************
000900*  CHANGE LOG                                                    *
001000*  910604  TS  ORIGINAL LAYOUT, 500 ROW MAX                      *ORIG    
001100*  930117  TS  RAISED MAX TO 1500 ROWS FOR LARGER WAFERS,        *
001200*              ADDED WK-CAND-KEEP-FLAG FOR THE MASK/EDGE FILTERS *
001300******************************************************************
001400 01  WK-CAND-TABLE.
001500     05  WK-CAND-COUNT            PIC 9(04) COMP.
001600     05  WK-CAND-ENTRY OCCURS 1500 TIMES
001700                       INDEXED BY WK-CAND-IDX.
001800         10  WK-CAND-DIE-X            PIC S9(03) COMP.
001900         10  WK-CAND-DIE-Y            PIC S9(03) COMP.
002000         10  WK-CAND-X-MM             PIC S9(05)V9(03) COMP.
002100         10  WK-CAND-Y-MM             PIC S9(05)V9(03) COMP.
002200         10  WK-CAND-DIST-MM          PIC S9(05)V9(03) COMP.
002300         10  WK-CAND-ANGLE-DEG        PIC S9(03)V9(03) COMP.
002400         10  WK-CAND-RANGLE-DEG       PIC S9(03)V9(03) COMP.
002500         10  WK-CAND-ZONE             PIC 9(02) COMP.
002600         10  WK-CAND-KEEP-FLAG        PIC X(01).
002700             88  WK-CAND-KEPT             VALUE "Y".
002800             88  WK-CAND-DROPPED          VALUE "N".
002900         10  FILLER                   PIC X(03).

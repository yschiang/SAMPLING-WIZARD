000100******************************************************************
000200*  WSCRLY  --  SCORE-REPORT RECORD LAYOUT                        *
000300*  ONE RECORD PER SUCCESSFUL REQUEST, WRITTEN BY WAFDRV AFTER    *
000400*  THE CALL TO SMPSCR (L4 SCORER).  READ-ONLY - THE SCORER NEVER *
000500*  TOUCHES THE SELECTED-POINT LIST ITSELF.                       *
000600******************************************************************
000700*  CHANGE LOG                                                    *
000800*  910604  TS  ORIGINAL LAYOUT                                   *ORIG    
000900*  930117  TS  ADDED WC-WARNINGS, 4 X 10 CHAR CODE SLOTS         *
001000*  990204  TS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A   *Y2K9902 
001100******************************************************************
001200 01  WC-SCORE-REC.
001300     05  WC-REQ-ID                PIC X(08).
001400     05  WC-STRATEGY              PIC X(12).
001500     05  WC-POINT-COUNT           PIC 9(04).
001600     05  WC-COVERAGE              PIC 9V9(04).
001700     05  WC-STATISTICAL           PIC 9V9(04).
001800     05  WC-RISK-ALIGN            PIC 9V9(04).
001900     05  WC-OVERALL               PIC 9V9(04).
002000     05  WC-WARNINGS              PIC X(40).
002100******************************************************************
002200*  WC-WARNING-SLOTS REDEFINES THE 40-CHAR WARNING STRING AS 4    *
002300*  10-CHAR CODE SLOTS SO SMPSCR CAN MOVE CODES IN ONE AT A TIME. *
002400******************************************************************
002500     05  WC-WARNING-SLOTS REDEFINES WC-WARNINGS.
002600         10  WC-WARNING-CODE          PIC X(10)  OCCURS 4 TIMES.

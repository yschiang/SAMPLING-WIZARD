000100 identification division.
000200 program-id.    edgony.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  17-01-93.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  EDGONY  --  WAFER SAMPLING WIZARD, EDGE_ONLY STRATEGY         *
001000*  BUILDS EVERY DIE WITHIN THE WAFER RADIUS, SORTS IT OUTERMOST  *
001100*  FIRST (DISTANCE DESCENDING, THEN ROTATED ANGLE, THEN X, Y     *
001200*  ASCENDING), AND HANDS THE ORDERED LIST TO THE SHARED          *
001300*  FILTER/RESOLVER/CONSTRAINT PARAGRAPHS IN SMPSVC.              *
001400*                                                                *
001500*  THIS REPLACES THE OLD CAR-INVENTORY MENU HUB.  THE DISPATCH-  *
001600*  TABLE HABIT SURVIVES AS THE CANDIDATE/SORT-KEY TABLE BELOW;   *
001700*  THE CAR-STOCK/PRICE-LIST LOGIC DOES NOT.                      *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000*  930117  TS  ORIGINAL LAYOUT                                   *ORIG    
002100*  951203  TS  ADDED COMPACT-CANDIDATES PASS, WAS KEEPING OUT OF *CR4417  
002200*              RADIUS ROWS UNTIL THE MASK FILTER RAN (CR 4417)   *CR4417  
002300*  981115  TS  SORT KEY NOW USES SMPSVC'S ROTATE-ANGLE OUTPUT    *CR5190  
002400*              RATHER THAN A LOCAL ANGLE CALC (CR 5190)          *CR5190  
002500*  990204  TS  Y2K REVIEW - NO DATE FIELDS TOUCHED, N/A          *Y2K9902 
002600******************************************************************
002700 environment division.
002800 configuration section.
002900 source-computer.  ibm-at.
003000 object-computer.  ibm-at.
003100 special-names.
003200     class numeric-sign is "+" "-".
003300
003400 data division.
003500 working-storage section.
003600
003700 01  work-cnt.
003800     05  wk-dx                    pic s9(04) comp.
003900     05  wk-dy                    pic s9(04) comp.
004000     05  wk-max-ring              pic 9(04) comp.
004100     05  wk-ring-x                pic 9(04) comp.
004200     05  wk-ring-y                pic 9(04) comp.
004300     05  wk-temp-idx              pic 9(04) comp.
004400     05  wk-write-idx             pic 9(04) comp.
004500     05  wk-pass-flag             pic x(01).
004600         88  wk-swapped-occurred      value "Y".
004700         88  wk-no-swap                value "N".
004800     05  filler                   pic x(01).
004900     05  wk-svc-function          pic x(02).
005000
005100******************************************************************
005200*  SWAP-BUFFER - ONE CANDIDATE ROW, EXCHANGE AREA FOR THE        *
005300*  OUTERMOST-FIRST BUBBLE SORT.                                 *
005400******************************************************************
005500 01  swap-buffer-values.
005600     05  filler                   pic x(34) value spaces.
005700 01  swap-entry redefines swap-buffer-values.
005800     05  sw-die-x                 pic s9(03) comp.
005900     05  sw-die-y                 pic s9(03) comp.
006000     05  sw-x-mm                  pic s9(05)v9(03) comp.
006100     05  sw-y-mm                  pic s9(05)v9(03) comp.
006200     05  sw-dist-mm               pic s9(05)v9(03) comp.
006300     05  sw-angle-deg             pic s9(03)v9(03) comp.
006400     05  sw-rangle-deg            pic s9(03)v9(03) comp.
006500     05  sw-zone                  pic 9(02) comp.
006600     05  sw-keep-flag             pic x(01).
006700     05  filler                   pic x(03).
006800 01  swap-row-trace redefines swap-buffer-values.
006900     05  tr-coords                pic x(16).
007000     05  tr-scores                pic x(18).
007100
007200******************************************************************
007300*  WK-SORT-KEY-VALUE CACHES THE LEFT-HAND ROW'S SORT KEY FOR THE *
007400*  BUBBLE COMPARE, SO THE NESTED IF DOES NOT RE-SUBSCRIPT        *
007500*  WK-CAND-DIST-MM/WK-CAND-RANGLE-DEG ON EVERY BRANCH.           *
007600******************************************************************
007700 01  wk-sort-key-value.
007800     05  wk-sk-dist               pic s9(05)v9(03) comp.
007900     05  wk-sk-rangle             pic s9(03)v9(03) comp.
008000 01  wk-sort-key-bytes redefines wk-sort-key-value.
008100     05  filler                   pic x(08).
008200
008300 01  b3-work.
008400     05  b3-target                pic 9(04) comp.
008500     05  filler                   pic x(01).
008600
008700     copy wedtbl.
008800
008900 linkage section.
009000 01  ls-return-code                pic x(02).
009100     88  ls-ok                        value "OK".
009200     88  ls-rejected                  value "RJ".
009300 01  ls-error-code                 pic x(20).
009400
009500     copy wreqly.
009600     copy wcandly.
009700
009800 01  ls-numeric-parms.
009900     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
010000     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
010100     05  ls-rotation-offset       pic s9(03)v9(03) comp.
010200     05  ls-strategy-number       pic 9(01) comp.
010300     05  ls-target-requested      pic 9(04) comp.
010400     05  ls-target-resolved       pic 9(04) comp.
010500     05  ls-available-count       pic 9(04) comp.
010600     05  ls-output-count          pic 9(04) comp.
010700     05  filler                   pic x(01).
010800
010900 procedure division using ls-return-code
011000                          ls-error-code
011100                          wr-request-rec
011200                          wt-edl-table
011300                          wk-cand-table
011400                          ls-numeric-parms.
011500
011600 begin.
011700     move "OK" to ls-return-code.
011800     move spaces to ls-error-code.
011900
012000     perform b1 thru b1-exit.
012100     perform b2 thru b2-exit.
012200     perform b3 thru b3-exit.
012300     perform b4 thru b4-exit.
012400
012500     goback.
012600
012700******************************************************************
012800*  B1 - BUILDS EVERY (X,Y) IN THE BOUNDING SQUARE, COMPACTS THE  *
012900*  TABLE DOWN TO THE ROWS WITHIN THE WAFER RADIUS, THEN SORTS    *
013000*  OUTERMOST-FIRST.                                              *
013100******************************************************************
013200 b1.
013300     move zero to wk-cand-count.
013400     move wr-rotation-seed to ls-rotation-offset.
013500
013600     compute wk-ring-x = ls-wafer-radius-mm / wr-die-pitch-x-mm.
013700     compute wk-ring-y = ls-wafer-radius-mm / wr-die-pitch-y-mm.
013800     add 1 to wk-ring-x.
013900     add 1 to wk-ring-y.
014000     if wk-ring-x > wk-ring-y
014100        move wk-ring-x to wk-max-ring
014200     else
014300        move wk-ring-y to wk-max-ring
014400     end-if.
014500
014600     compute wk-dy = wk-max-ring * -1.
014700
014800 b1-row-loop.
014900     if wk-dy > wk-max-ring go to b1-compact-setup.
015000     compute wk-dx = wk-max-ring * -1.
015100
015200 b1-col-loop.
015300     if wk-dx > wk-max-ring go to b1-row-next.
015400     if wk-cand-count < 1490
015500        perform b1-add-point
015600     end-if.
015700     add 1 to wk-dx.
015800     go to b1-col-loop.
015900
016000 b1-row-next.
016100     add 1 to wk-dy.
016200     go to b1-row-loop.
016300
016400 b1-add-point.
016500     add 1 to wk-cand-count.
016600     move wk-dx to wk-cand-die-x (wk-cand-count).
016700     move wk-dy to wk-cand-die-y (wk-cand-count).
016800     compute wk-cand-x-mm (wk-cand-count) =
016900             wk-dx * wr-die-pitch-x-mm.
017000     compute wk-cand-y-mm (wk-cand-count) =
017100             wk-dy * wr-die-pitch-y-mm.
017200     set wk-cand-kept (wk-cand-count) to true.
017300
017400 b1-compact-setup.
017500     move "04" to wk-svc-function.
017600     call "smpsvc" using wk-svc-function ls-return-code
017700                         ls-error-code wr-request-rec
017800                         wt-edl-table wk-cand-table
017900                         ls-numeric-parms.
018000
018100     move zero to wk-write-idx.
018200     move 1 to wk-temp-idx.
018300
018400 b1-compact-loop.
018500     if wk-temp-idx > wk-cand-count go to b1-compact-done.
018600     if wk-cand-dist-mm (wk-temp-idx) not > ls-wafer-radius-mm
018700        add 1 to wk-write-idx
018800        if wk-write-idx not = wk-temp-idx
018900           move wk-cand-entry (wk-temp-idx) to
019000                wk-cand-entry (wk-write-idx)
019100        end-if
019200     end-if.
019300     add 1 to wk-temp-idx.
019400     go to b1-compact-loop.
019500
019600 b1-compact-done.
019700     move wk-write-idx to wk-cand-count.
019800     perform b1-sort thru b1-sort-exit.
019900
020000 b1-exit.
020100     exit.
020200
020300******************************************************************
020400*  B1-SORT - EXCHANGE SORT, OUTERMOST FIRST: (DIST DESC, RANGLE  *
020500*  ASC, X ASC, Y ASC).  NO SORT VERB IN THIS SHOP'S PROGRAMS.    *
020600******************************************************************
020700 b1-sort.
020800     if wk-cand-count < 2 go to b1-sort-exit.
020900
021000 b1-sort-pass.
021100     set wk-no-swap to true.
021200     move 1 to wk-temp-idx.
021300
021400 b1-sort-cmp.
021500     if wk-temp-idx >= wk-cand-count go to b1-sort-test.
021600
021700     move wk-cand-dist-mm   (wk-temp-idx) to wk-sk-dist.
021800     move wk-cand-rangle-deg (wk-temp-idx) to wk-sk-rangle.
021900
022000     if wk-sk-dist <
022100        wk-cand-dist-mm (wk-temp-idx + 1)
022200        set wk-swapped-occurred to true
022300     else
022400        if wk-sk-dist =
022500           wk-cand-dist-mm (wk-temp-idx + 1)
022600           and wk-sk-rangle >
022700               wk-cand-rangle-deg (wk-temp-idx + 1)
022800           set wk-swapped-occurred to true
022900        else
023000           if wk-sk-dist =
023100              wk-cand-dist-mm (wk-temp-idx + 1)
023200              and wk-sk-rangle =
023300                  wk-cand-rangle-deg (wk-temp-idx + 1)
023400              and wk-cand-die-x (wk-temp-idx) >
023500                  wk-cand-die-x (wk-temp-idx + 1)
023600              set wk-swapped-occurred to true
023700           else
023800              if wk-sk-dist =
023900                 wk-cand-dist-mm (wk-temp-idx + 1)
024000                 and wk-sk-rangle =
024100                     wk-cand-rangle-deg (wk-temp-idx + 1)
024200                 and wk-cand-die-x (wk-temp-idx) =
024300                     wk-cand-die-x (wk-temp-idx + 1)
024400                 and wk-cand-die-y (wk-temp-idx) >
024500                     wk-cand-die-y (wk-temp-idx + 1)
024600                 set wk-swapped-occurred to true
024700              else
024800                 set wk-no-swap to true
024900              end-if
025000           end-if
025100        end-if
025200     end-if.
025300
025400     if wk-swapped-occurred
025500        move wk-cand-entry (wk-temp-idx)     to swap-entry
025600        move wk-cand-entry (wk-temp-idx + 1) to
025700             wk-cand-entry (wk-temp-idx)
025800        move swap-entry to wk-cand-entry (wk-temp-idx + 1)
025900     end-if.
026000
026100     add 1 to wk-temp-idx.
026200     go to b1-sort-cmp.
026300
026400 b1-sort-test.
026500     if wk-swapped-occurred go to b1-sort-pass.
026600
026700 b1-sort-exit.
026800     exit.
026900
027000******************************************************************
027100*  B2 - MASK FILTER, THEN ADDITIONAL EDGE EXCLUSION, VIA SMPSVC. *
027200******************************************************************
027300 b2.
027400     move wr-edge-excl-mm to ls-edge-excl-mm.
027500
027600     move "02" to wk-svc-function.
027700     call "smpsvc" using wk-svc-function ls-return-code
027800                         ls-error-code wr-request-rec
027900                         wt-edl-table wk-cand-table
028000                         ls-numeric-parms.
028100
028200     if ls-rejected go to b2-exit.
028300
028400     move "03" to wk-svc-function.
028500     call "smpsvc" using wk-svc-function ls-return-code
028600                         ls-error-code wr-request-rec
028700                         wt-edl-table wk-cand-table
028800                         ls-numeric-parms.
028900
029000 b2-exit.
029100     exit.
029200
029300******************************************************************
029400*  B3 - STANDARD TARGET RESOLVER (EDGE_ONLY DEFAULT 15) VIA      *
029500*  SMPSVC.                                                       *
029600******************************************************************
029700 b3.
029800     if ls-rejected go to b3-exit.
029900
030000     move 2 to ls-strategy-number.
030100     move wr-target-points to ls-target-requested.
030200
030300     move "05" to wk-svc-function.
030400     call "smpsvc" using wk-svc-function ls-return-code
030500                         ls-error-code wr-request-rec
030600                         wt-edl-table wk-cand-table
030700                         ls-numeric-parms.
030800
030900 b3-exit.
031000     exit.
031100
031200******************************************************************
031300*  B4 - CONSTRAINT ENFORCEMENT (VIA SMPSVC).                     *
031400******************************************************************
031500 b4.
031600     if ls-rejected go to b4-exit.
031700
031800     move zero to ls-available-count.
031900     move 1 to wk-cand-idx.
032000
032100 b4-count-loop.
032200     if wk-cand-idx > wk-cand-count go to b4-constrain.
032300     if wk-cand-kept (wk-cand-idx)
032400        add 1 to ls-available-count
032500     end-if.
032600     set wk-cand-idx up by 1.
032700     go to b4-count-loop.
032800
032900 b4-constrain.
033000     move "06" to wk-svc-function.
033100     call "smpsvc" using wk-svc-function ls-return-code
033200                         ls-error-code wr-request-rec
033300                         wt-edl-table wk-cand-table
033400                         ls-numeric-parms.
033500
033600 b4-exit.
033700     exit.

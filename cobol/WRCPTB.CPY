000100******************************************************************
000200*  WRCPTB  --  RECIPE OUTPUT TABLE, SHARED WORKING STORAGE       *
000300*  LAYOUT (NOT A FILE RECORD).  RCPGEN BUILDS ONE HEADER ROW     *
000400*  FOLLOWED BY ITS POINT ROWS HERE; WAFDRV WRITES THE TABLE TO   *
000500*  THE RECIPE-FILE AFTER THE CALL RETURNS.  ENTRY 1 IS ALWAYS    *
000600*  THE HEADER ROW.                                               *
000700******************************************************************
000800*  CHANGE LOG                                                    *
000900*  930117  TS  ORIGINAL LAYOUT, 1501 ROW MAX (1 HEADER + 1500    *ORIG
001000*              POINTS)                                           *ORIG
001100*  010308  TS  ROW WIDENED FROM 80 TO 110 TO MATCH WRCPLY'S NEW  *CR6043
001200*              WP-RC-WARNING-CODE FIELD (CR 6043)                *CR6043
001300*  010309  TS  BACKED OUT CR 6043 -- ROW IS BACK TO 80 TO MATCH  *CR6045
001400*              WRCPLY.  TRUNCATION NOTE MOVED TO THE RUN-REPORT  *CR6045
001500*              (CR 6045)                                         *CR6045
001600******************************************************************
001700 01  WG-RECIPE-TABLE.
001800     05  WG-RECIPE-COUNT          PIC 9(04) COMP.
001900     05  WG-RECIPE-ENTRY OCCURS 1501 TIMES
002000                       INDEXED BY WG-RECIPE-IDX.
002100         10  WG-RECIPE-BODY           PIC X(80).

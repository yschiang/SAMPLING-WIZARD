000100******************************************************************
000200*  WSELLY  --  SELECTED-POINT RECORD LAYOUT                      *
000300*  ONE RECORD PER SELECTED DIE, WRITTEN IN SELECTION ORDER.      *
000400*  ORDER ON THIS FILE IS THE "L3 SELECTS ONLY" ORDER AND MUST    *
000500*  NEVER BE RE-SORTED AFTER THE STRATEGY MODULE RETURNS IT.      *
000600******************************************************************
000700*  CHANGE LOG                                                    *
000800*  910604  TS  ORIGINAL LAYOUT                                   *ORIG    
000900*  930117  TS  ADDED WS-X-MM / WS-Y-MM SO SCORER DOES NOT HAVE   *
001000*              TO RECOMPUTE MM COORDINATES FROM THE DIE GRID     *
001100******************************************************************
001200 01  WS-POINT-REC.
001300     05  WS-REQ-ID                PIC X(08).
001400     05  WS-SEQ                   PIC 9(04).
001500     05  WS-DIE-X                 PIC S9(03)
001600                                   SIGN LEADING SEPARATE.
001700     05  WS-DIE-Y                 PIC S9(03)
001800                                   SIGN LEADING SEPARATE.
001900     05  WS-X-MM                  PIC S9(03)V9(03)
002000                                   SIGN LEADING SEPARATE.
002100     05  WS-Y-MM                  PIC S9(03)V9(03)
002200                                   SIGN LEADING SEPARATE.

000100******************************************************************
000200*  WEDTBL  --  EXPLICIT-DIE-LIST IN-MEMORY TABLE LAYOUT          *
000300*  WAFDRV LOADS THE EXPLICIT-DIE-LIST RECORDS FOR ONE REQUEST    *
000400*  INTO THIS TABLE, SORTED BY (X,Y), BEFORE CALLING A STRATEGY   *
000500*  MODULE.  SMPSVC'S MASK-FILTER PARAGRAPH BINARY-SEARCHES IT.   *
000600******************************************************************
000700*  CHANGE LOG                                                    *
000800*  930117  TS  ORIGINAL LAYOUT, 300 ROW MAX                      *ORIG    
000900******************************************************************
001000 01  WT-EDL-TABLE.
001100     05  WT-EDL-COUNT             PIC 9(04) COMP.
001200     05  WT-EDL-ENTRY OCCURS 300 TIMES
001300                       INDEXED BY WT-EDL-IDX.
001400         10  WT-EDL-DIE-X             PIC S9(03) COMP.
001500         10  WT-EDL-DIE-Y             PIC S9(03) COMP.
001600         10  FILLER                   PIC X(02).

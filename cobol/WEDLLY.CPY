000100******************************************************************
000200*  WEDLLY  --  EXPLICIT-DIE-LIST RECORD LAYOUT                   *
000300*  VALID-DIE WHITELIST, KEYED BY WE-EDL-REQ-ID, SORTED ON THE    *
000400*  INPUT FILE.  LOADED INTO WD-EDL-TABLE BY WAFDRV FOR EACH      *
000500*  REQUEST WHOSE MASK TYPE IS "EL".                              *
000600******************************************************************
000700*  CHANGE LOG                                                    *
000800*  910604  TS  ORIGINAL LAYOUT                                   *ORIG    
000900*  990204  TS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A   *Y2K9902 
001000******************************************************************
001100 01  WE-EDL-REC.
001200     05  WE-EDL-REQ-ID            PIC X(08).
001300     05  WE-EDL-DIE-X             PIC S9(03)
001400                                   SIGN LEADING SEPARATE.
001500     05  WE-EDL-DIE-Y             PIC S9(03)
001600                                   SIGN LEADING SEPARATE.
001700     05  FILLER                   PIC X(02).

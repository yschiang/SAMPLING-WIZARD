000100******************************************************************
000200*  WRCPLY  --  RECIPE-FILE RECORD LAYOUT                         *
000300*  ONE HEADER RECORD FOLLOWED BY ITS POINT RECORDS PER SUCCESS-  *
000400*  FUL REQUEST.  BOTH VIEWS REDEFINE THE SAME 80-CHAR WORK AREA  *
000500*  SO ONE FD SERVES BOTH RECORD SHAPES, THE WAY CONST01 USED TO  *
000600*  CARRY TWO INDEX VIEWS OF ITS CODE-TABLE RECORD.               *
000700******************************************************************
000800*  CHANGE LOG                                                    *
000900*  910604  TS  ORIGINAL HEADER-ONLY LAYOUT                       *ORIG
001000*  930117  TS  ADDED POINT VIEW, WP-REC-TYPE DISCRIMINATOR       *
001100*  960822  TS  ADDED WP-RC-KEPT / WP-RC-DROPPED TRUNCATION COUNTS*
001200*  010308  TS  WIDENED ROW TO 110 AND ADDED WP-RC-WARNING-CODE   *CR6043
001300*              (CR 6043) -- BACKED OUT BELOW, SEE CR 6045        *CR6043
001400*  010309  TS  BACKED OUT CR 6043.  AUDIT FOUND THE RECIPE ROW   *CR6045
001500*              IS A FIXED 80-BYTE ROW WITH NO WARNING SLOT; THE  *CR6045
001600*              TRUNCATION NOTE NOW RIDES THE RUN-REPORT DETAIL   *CR6045
001700*              LINE INSTEAD (SEE WAFDRV CR 6045/6046)            *CR6045
001800******************************************************************
001900 01  WP-RECIPE-REC.
002000     05  WP-REC-TYPE              PIC X(01).
002100         88  WP-IS-HEADER             VALUE "H".
002200         88  WP-IS-POINT              VALUE "P".
002300     05  WP-REC-BODY              PIC X(79).
002400
002500******************************************************************
002600*  WP-HEADER-VIEW  -  RC-xxxx FIELDS, ONE PER RECIPE HEADER ROW  *
002700******************************************************************
002800 01  WP-HEADER-VIEW REDEFINES WP-RECIPE-REC.
002900     05  WP-H-REC-TYPE            PIC X(01).
003000     05  WP-RC-REQ-ID             PIC X(08).
003100     05  WP-RC-RECIPE-ID          PIC X(16).
003200     05  WP-RC-TOOL-TYPE          PIC X(12).
003300     05  WP-RC-VENDOR             PIC X(08).
003400     05  WP-RC-COORD-SYS          PIC X(08).
003500         88  WP-COORD-IS-DIE-GRID     VALUE "DIE_GRID".
003600         88  WP-COORD-IS-MM           VALUE "MM      ".
003700     05  WP-RC-POINT-COUNT        PIC 9(04).
003800     05  WP-RC-ORDER              PIC X(10).
003900         88  WP-ORDER-SEQUENTIAL      VALUE "SEQUENTIAL".
004000         88  WP-ORDER-OPTIMIZED       VALUE "OPTIMIZED ".
004100     05  WP-RC-KEPT               PIC 9(04).
004200     05  WP-RC-DROPPED            PIC 9(04).
004300     05  FILLER                   PIC X(05).
004400
004500******************************************************************
004600*  WP-POINT-VIEW  -  RP-xxxx FIELDS, ONE PER RECIPE POINT ROW    *
004700******************************************************************
004800 01  WP-POINT-VIEW REDEFINES WP-RECIPE-REC.
004900     05  WP-P-REC-TYPE            PIC X(01).
005000     05  WP-RP-POINT-ID           PIC 9(04).
005100     05  WP-RP-X-MM               PIC S9(03)V9(03)
005200                                   SIGN LEADING SEPARATE.
005300     05  WP-RP-Y-MM               PIC S9(03)V9(03)
005400                                   SIGN LEADING SEPARATE.
005500     05  WP-RP-DIE-X              PIC S9(03)
005600                                   SIGN LEADING SEPARATE.
005700     05  WP-RP-DIE-Y              PIC S9(03)
005800                                   SIGN LEADING SEPARATE.
005900     05  FILLER                   PIC X(53).

000100 identification division.
000200 program-id.    smpscr.
000300 author.        t. stavros.
000400 installation.  metrology systems group.
000500 date-written.  04-06-91.
000600 date-compiled.
000700 security.      company confidential.
000800******************************************************************
000900*  SMPSCR  --  WAFER SAMPLING WIZARD, SAMPLING SCORER            *
001000*  READ-ONLY PASS OVER THE POINTS A STRATEGY MODULE ALREADY      *
001100*  SELECTED.  NEVER CHANGES A ROW IN THE CANDIDATE TABLE - IT    *
001200*  ONLY SCORES WHAT IS ALREADY THERE.  BUILT TO THE SAME         *
001300*  CALLED-SUBPROGRAM-WITH-LINKAGE-BLOCK SHAPE AS THE REST OF     *
001400*  THE WIZARD'S SERVICE MODULES.                                 *
001500******************************************************************
001600*  CHANGE LOG                                                    *
001700*  910604  TS  ORIGINAL LAYOUT - COVERAGE AND STATISTICAL SCORES *ORIG    
001800*  911030  TS  ADDED RISK-ALIGNMENT BY CRITICALITY               *
001900*  930117  TS  ADDED OVERALL SCORE AND THE WARNING-CODE SLOTS    *
002000*  960822  TS  RISK SCORE FOR MEDIUM CRITICALITY WAS USING THE   *CR4981  
002100*              WRONG BAND TEST, FIXED (CR 4981)                  *CR4981  
002200*  981115  TS  COVERAGE RING BOUNDARIES NOW COMPARE ROUNDED TO   *CR5190  
002300*              6 DECIMALS, A DIE RIGHT ON A RING EDGE WAS        *CR5190  
002400*              LANDING IN THE WRONG RING (CR 5190)               *CR5190  
002500*  990204  TS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A   *Y2K9902 
002600******************************************************************
002700 environment division.
002800 configuration section.
002900 source-computer.  ibm-at.
003000 object-computer.  ibm-at.
003100 special-names.
003200     class numeric-sign is "+" "-".
003300
003400 data division.
003500 working-storage section.
003600
003700 01  sc-work.
003800     05  sc-n                     pic 9(04) comp.
003900     05  sc-temp-idx              pic 9(04) comp.
004000     05  sc-ring                  pic 9(01) comp.
004100     05  sc-rings-hit-count       pic 9(01) comp.
004200     05  sc-centre-count          pic 9(04) comp.
004300     05  sc-edge-count            pic 9(04) comp.
004400     05  sc-centre-ratio          pic s9(01)v9(06) comp.
004500     05  sc-edge-ratio            pic s9(01)v9(06) comp.
004600     05  sc-centre-score          pic s9(01)v9(06) comp.
004700     05  sc-edge-score            pic s9(01)v9(06) comp.
004800     05  sc-adequacy              pic s9(01)v9(06) comp.
004900     05  sc-diff                  pic s9(01)v9(06) comp.
005000     05  sc-band-lo               pic s9(05)v9(03) comp.
005100     05  sc-band-mid              pic s9(05)v9(03) comp.
005200     05  filler                   pic x(01).
005300 01  sc-work-trace redefines sc-work.
005400     05  tr-sc-bytes              pic x(45).
005500
005600 01  sc-rings-hit-flags.
005700     05  sc-ring-0-flag           pic x(01) value "N".
005800         88  sc-ring-0-hit            value "Y".
005900     05  sc-ring-1-flag           pic x(01) value "N".
006000         88  sc-ring-1-hit            value "Y".
006100     05  sc-ring-2-flag           pic x(01) value "N".
006200         88  sc-ring-2-hit            value "Y".
006300     05  sc-ring-3-flag           pic x(01) value "N".
006400         88  sc-ring-3-hit            value "Y".
006500     05  filler                   pic x(01).
006600 01  sc-rings-hit-word redefines sc-rings-hit-flags.
006700     05  tr-rings-hit-bytes       pic x(04).
006800
006900 01  sc-scores.
007000     05  sc-coverage              pic s9(01)v9(06) comp.
007100     05  sc-statistical           pic s9(01)v9(06) comp.
007200     05  sc-risk-align            pic s9(01)v9(06) comp.
007300     05  sc-overall               pic s9(01)v9(06) comp.
007400 01  sc-score-bytes redefines sc-scores.
007500     05  filler                   pic x(16).
007600 01  sc-warn-next-slot            pic 9(01) comp.
007700 01  sc-warn-code                 pic x(10).
007800
007900 linkage section.
008000     copy wreqly.
008100     copy wcandly.
008200
008300 01  ls-numeric-parms.
008400     05  ls-wafer-radius-mm       pic s9(05)v9(03) comp.
008500     05  ls-edge-excl-mm          pic s9(05)v9(03) comp.
008600     05  ls-rotation-offset       pic s9(03)v9(03) comp.
008700     05  ls-strategy-number       pic 9(01) comp.
008800     05  ls-target-requested      pic 9(04) comp.
008900     05  ls-target-resolved       pic 9(04) comp.
009000     05  ls-available-count       pic 9(04) comp.
009100     05  ls-output-count          pic 9(04) comp.
009200     05  filler                   pic x(01).
009300
009400     copy wscrly.
009500
009600 01  ls-score-parms.
009700     05  ls-sc-warning-count      pic 9(02) comp.
009800
009900 procedure division using wr-request-rec
010000                          wk-cand-table
010100                          ls-numeric-parms
010200                          wc-score-rec
010300                          ls-score-parms.
010400
010500 begin.
010600     move spaces to wc-warnings.
010700     move zero to ls-sc-warning-count.
010800     move 1 to sc-warn-next-slot.
010900
011000     perform score-coverage    thru score-coverage-exit.
011100     perform score-statistical thru score-statistical-exit.
011200     perform score-risk        thru score-risk-exit.
011300     perform score-overall     thru score-overall-exit.
011400     perform score-warnings    thru score-warnings-exit.
011500
011600     compute wc-coverage    rounded = sc-coverage.
011700     compute wc-statistical rounded = sc-statistical.
011800     compute wc-risk-align  rounded = sc-risk-align.
011900     compute wc-overall     rounded = sc-overall.
012000
012100     goback.
012200
012300******************************************************************
012400*  SCORE-COVERAGE - CLASSIFIES EACH OF THE FIRST LS-OUTPUT-COUNT *
012500*  KEPT ROWS INTO ONE OF FOUR CONCENTRIC RINGS AND SCORES ON     *
012600*  HOW MANY DISTINCT RINGS GOT AT LEAST ONE POINT.               *
012700******************************************************************
012800 score-coverage.
012900     move zero to sc-n.
013000     move zero to sc-centre-count.
013100     move zero to sc-edge-count.
013200     move "N" to sc-ring-0-flag.
013300     move "N" to sc-ring-1-flag.
013400     move "N" to sc-ring-2-flag.
013500     move "N" to sc-ring-3-flag.
013600
013700     compute sc-band-lo  rounded = 0.33 * ls-wafer-radius-mm.
013800     compute sc-band-mid rounded = 0.67 * ls-wafer-radius-mm.
013900
014000     set wk-cand-idx to 1.
014100
014200 score-coverage-loop.
014300     if wk-cand-idx > wk-cand-count go to score-coverage-done.
014400     if sc-n >= ls-output-count go to score-coverage-done.
014500
014600     if wk-cand-kept (wk-cand-idx)
014700        add 1 to sc-n
014800        if wk-cand-dist-mm (wk-cand-idx) not > wr-die-pitch-x-mm
014900           move 0 to sc-ring
015000        else
015100           if wk-cand-dist-mm (wk-cand-idx) not > sc-band-lo
015200              move 1 to sc-ring
015300           else
015400              if wk-cand-dist-mm (wk-cand-idx) not > sc-band-mid
015500                 move 2 to sc-ring
015600              else
015700                 move 3 to sc-ring
015800              end-if
015900           end-if
016000        end-if
016100        evaluate sc-ring
016200           when 0 move "Y" to sc-ring-0-flag
016300           when 1 move "Y" to sc-ring-1-flag
016400           when 2 move "Y" to sc-ring-2-flag
016500           when 3 move "Y" to sc-ring-3-flag
016600        end-evaluate
016700        if wk-cand-dist-mm (wk-cand-idx) not > sc-band-lo
016800           add 1 to sc-centre-count
016900        end-if
017000        if wk-cand-dist-mm (wk-cand-idx) > sc-band-mid
017100           add 1 to sc-edge-count
017200        end-if
017300     end-if.
017400
017500     set wk-cand-idx up by 1.
017600     go to score-coverage-loop.
017700
017800 score-coverage-done.
017900     if sc-n = zero
018000        move zero to sc-coverage
018100        go to score-coverage-exit
018200     end-if.
018300
018400     move zero to sc-rings-hit-count.
018500     if sc-ring-0-hit add 1 to sc-rings-hit-count end-if.
018600     if sc-ring-1-hit add 1 to sc-rings-hit-count end-if.
018700     if sc-ring-2-hit add 1 to sc-rings-hit-count end-if.
018800     if sc-ring-3-hit add 1 to sc-rings-hit-count end-if.
018900
019000     compute sc-coverage rounded = sc-rings-hit-count / 4.
019100     if sc-coverage > 1
019200        move 1 to sc-coverage.
019300
019400 score-coverage-exit.
019500     exit.
019600
019700******************************************************************
019800*  SCORE-STATISTICAL - N >= MIN SCORES 1.0, ELSE N/MIN.          *
019900******************************************************************
020000 score-statistical.
020100     if wr-min-points = zero
020200        move 1 to sc-statistical
020300        go to score-statistical-exit
020400     end-if.
020500
020600     if sc-n >= wr-min-points
020700        move 1 to sc-statistical
020800     else
020900        compute sc-statistical rounded = sc-n / wr-min-points
021000     end-if.
021100
021200 score-statistical-exit.
021300     exit.
021400
021500******************************************************************
021600*  SCORE-RISK - RISK ALIGNMENT BY REQUEST CRITICALITY.           *
021700******************************************************************
021800 score-risk.
021900     if sc-n = zero
022000        move zero to sc-risk-align
022100        go to score-risk-exit
022200     end-if.
022300
022400     evaluate true
022500        when wr-crit-high    perform score-risk-high
022600        when wr-crit-medium  perform score-risk-medium
022700        when wr-crit-low     perform score-risk-low
022800        when other           move zero to sc-risk-align
022900     end-evaluate.
023000
023100 score-risk-exit.
023200     exit.
023300
023400 score-risk-high.
023500     compute sc-edge-ratio rounded = sc-edge-count / sc-n.
023600     compute sc-edge-score rounded = sc-edge-ratio / 0.3.
023700     if sc-edge-score > 1 move 1 to sc-edge-score.
023800
023900     compute sc-adequacy rounded = sc-n / 8.
024000     if sc-adequacy > 1 move 1 to sc-adequacy.
024100
024200     compute sc-risk-align rounded =
024300             (sc-edge-score + sc-adequacy) / 2.
024400
024500 score-risk-medium.
024600     compute sc-centre-ratio rounded = sc-centre-count / sc-n.
024700     compute sc-edge-ratio   rounded = sc-edge-count   / sc-n.
024800
024900     if sc-centre-ratio >= 0.2 and sc-centre-ratio <= 0.6
025000        move 1 to sc-centre-score
025100     else
025200        compute sc-diff = sc-centre-ratio - 0.4
025300        if sc-diff < 0 compute sc-diff = sc-diff * -1 end-if
025400        compute sc-centre-score rounded = 1 - sc-diff
025500        if sc-centre-score < 0.5 move 0.5 to sc-centre-score
025600     end-if.
025700
025800     if sc-edge-ratio >= 0.15 and sc-edge-ratio <= 0.4
025900        move 1 to sc-edge-score
026000     else
026100        compute sc-diff = sc-edge-ratio - 0.25
026200        if sc-diff < 0 compute sc-diff = sc-diff * -1 end-if
026300        compute sc-edge-score rounded = 1 - sc-diff
026400        if sc-edge-score < 0.5 move 0.5 to sc-edge-score
026500     end-if.
026600
026700     compute sc-risk-align rounded =
026800             (sc-centre-score + sc-edge-score) / 2.
026900
027000 score-risk-low.
027100     if sc-n >= 3
027200        move 1 to sc-risk-align
027300     else
027400        compute sc-risk-align rounded =
027500                0.7 + ((sc-n / 3) * 0.3)
027600     end-if.
027700
027800******************************************************************
027900*  SCORE-OVERALL - WEIGHTED BLEND, CLAMPED TO [0,1].             *
028000******************************************************************
028100 score-overall.
028200     compute sc-overall rounded =
028300             (0.3 * sc-coverage) + (0.4 * sc-statistical) +
028400             (0.3 * sc-risk-align).
028500     if sc-overall > 1 move 1 to sc-overall.
028600     if sc-overall < 0 move 0 to sc-overall.
028700
028800 score-overall-exit.
028900     exit.
029000
029100******************************************************************
029200*  SCORE-WARNINGS - UP TO FOUR FIXED-CODE WARNING SLOTS, THE     *
029300*  WARNING RULES TESTED IN THE ORDER THE RULES ARE STATED.       *
029400******************************************************************
029500 score-warnings.
029600     if sc-statistical < 0.8 and sc-n < wr-min-points
029700        move "INSUF-PTS " to sc-warn-code
029800        perform score-warn-put thru score-warn-put-exit
029900     end-if.
030000
030100     if sc-coverage < 0.5
030200        move "POOR-COVER" to sc-warn-code
030300        perform score-warn-put thru score-warn-put-exit
030400     end-if.
030500
030600     if sc-risk-align < 0.7
030700        if wr-crit-high
030800           move "HI-CRIT-CV" to sc-warn-code
030900        else
031000           move "SUBOPT-RA " to sc-warn-code
031100        end-if
031200        perform score-warn-put thru score-warn-put-exit
031300     end-if.
031400
031500     if sc-overall < 0.6
031600        move "LOW-QUAL  " to sc-warn-code
031700        perform score-warn-put thru score-warn-put-exit
031800     end-if.
031900
032000 score-warnings-exit.
032100     exit.
032200
032300******************************************************************
032400*  SCORE-WARN-PUT - DROPS SC-WARN-CODE INTO THE NEXT FREE SLOT   *
032500*  OF WC-WARNINGS, UP TO THE FOUR THE RECORD LAYOUT HOLDS.       *
032600******************************************************************
032700 score-warn-put.
032800     if sc-warn-next-slot > 4 go to score-warn-put-exit.
032900     move sc-warn-code to wc-warning-code (sc-warn-next-slot).
033000     add 1 to sc-warn-next-slot.
033100     add 1 to ls-sc-warning-count.
033200 score-warn-put-exit.
033300     exit.
